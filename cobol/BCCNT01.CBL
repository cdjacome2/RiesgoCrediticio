000010*****************************************************************         
000020* FECHA       : 03/08/1989                                      *         
000030* PROGRAMADOR : R. GOMEZ (RGOM)                                 *         
000040* APLICACION  : BURO CREDITICIO INTERNO                         *         
000050* PROGRAMA    : BCCNT01                                         *         
000060* TIPO        : BATCH                                           *         
000070* DESCRIPCION : CUENTA LAS PERSONAS (TIPO-ENTIDAD = PERSONA)    *         
000080*             : REGISTRADAS EN EL MAESTRO DE CLIENTES DEL CORE. *         
000090*             : SE USA COMO VERIFICACION RAPIDA DE VOLUMEN      *         
000100*             : ANTES DE CORRER LA SINCRONIZACION MASIVA.       *         
000110* ARCHIVOS    : CLICOR=C                                         *        
000120* ACCION (ES) : N=CONTAR                                        *         
000130* INSTALADO   : 21/08/1989                                      *         
000140*****************************************************************         
000150*  CONTROL DE CAMBIOS                                           *         
000160*  ---------------------------------------------------------    *         
000170*  03/08/1989 RGOM  SOLICITUD 0188 - VERSION ORIGINAL            *        
000180*  17/02/1992 LCAS  SOLICITUD 0298 - SE AGREGA MASCARA DE        *        
000190*                   DISPLAY CON SEPARADOR DE MILES PARA EL       *        
000200*                   CONTEO EN CONSOLA                            *        
000210*  28/01/1999 MPER  SOLICITUD 0813 - REVISION Y2K - SIN CAMBIO   *        
000220*                   DE LAYOUT, SOLO REVISION DE RUTINA          *         
000230*  09/07/2006 MPER  SOLICITUD 1121 - SE DOCUMENTA QUE SOLO SE    *        
000240*                   CUENTAN REGISTROS CON TIPO-ENTIDAD = PERSONA *        
000250*  13/02/2013 JCAS  SOLICITUD 1610 - RETORNO EXPLICITO DEL       *        
000260*                   CONTADOR EN RETURN-CODE PARA USO EN JCL      *        
000270*****************************************************************         
000280*--> NOTA DEL DEPARTAMENTO: ESTE PROGRAMA NO ACTUALIZA NINGUN             
000290*--> ARCHIVO, SOLO LEE. SE CORRE A DISCRECION DEL OPERADOR ANTES          
000300*--> DE BCSIN01 CUANDO SE QUIERE SABER DE ANTEMANO CUANTOS                
000310*--> RENGLONES DE PERSONA TRAE EL MAESTRO DEL CORE DEL DIA, SIN           
000320*--> TENER QUE ESPERAR LA CORRIDA COMPLETA DE SINCRONIZACION.             
000330 IDENTIFICATION DIVISION.                                                 
000340 PROGRAM-ID.    BCCNT01.                                                  
000350 AUTHOR.        R. GOMEZ.                                                 
000360 INSTALLATION.  BANCO INDUSTRIAL - DEPTO SISTEMAS.                        
000370 DATE-WRITTEN.  03/08/1989.                                               
000380 DATE-COMPILED.                                                           
000390 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE            
000400                SISTEMAS. PROHIBIDA SU REPRODUCCION.                      
000410 ENVIRONMENT DIVISION.                                                    
000420 CONFIGURATION SECTION.                                                   
000430 SPECIAL-NAMES.                                                           
000440     C01 IS TOP-OF-FORM.                                                  
000450 INPUT-OUTPUT SECTION.                                                    
000460 FILE-CONTROL.                                                            
000470*****************************************************************         
000480*              A R C H I V O   D E   E N T R A D A              *         
000490*****************************************************************         
000500*--> EN PRODUCCION EL MAESTRO DE CLIENTES LLEGA POR INTERFAZ DEL          
000510*--> CORE; AQUI SE ASIGNA A UN NOMBRE LOGICO FIJO PORQUE EL JCL           
000520*--> DE CADA TURNO SE ENCARGA DE APUNTARLO AL ARCHIVO DEL DIA.            
000530     SELECT CLICOR ASSIGN TO CLICOR                                       
000540            ORGANIZATION  IS SEQUENTIAL                                   
000550            FILE STATUS   IS FS-CLICOR.                                   
000560 DATA DIVISION.                                                           
000570 FILE SECTION.                                                            
000580*****************************************************************         
000590*    MAESTRO DE CLIENTES DEL CORE, SOLO LECTURA. ESTE PROGRAMA  *         
000600*    NO ESCRIBE NINGUN RENGLON EN ESTE NI EN NINGUN OTRO ARCHIVO*         
000610*    SU UNICA SALIDA ES EL CONTEO IMPRESO EN CONSOLA.            *        
000620*****************************************************************         
000630 FD  CLICOR.                                                              
000640     COPY BCCOR01.                                                        
000650 WORKING-STORAGE SECTION.                                                 
000660*****************************************************************         
000670*               VARIABLES DE FILE STATUS                        *         
000680*****************************************************************         
000690*--> FS-CLICOR RECIBE EL CODIGO DE DOS POSICIONES QUE DEVUELVE            
000700*--> CADA OPEN/READ/CLOSE SOBRE EL MAESTRO. "00" ES EXITO; "10"           
000710*--> ES FIN DE ARCHIVO (CAPTURADO POR EL AT END DEL READ, NO              
000720*--> AQUI); CUALQUIER OTRO VALOR SE TRATA COMO ERROR FATAL.               
000730 01  FS-CLICOR                      PIC XX       VALUE SPACES.            
000740*--> VISTA PARTIDA DE FS-CLICOR EN CLASE/DETALLE, USADA SOLO EN           
000750*--> LOS MENSAJES DE DIAGNOSTICO DE LA CONSOLA DE OPERACION.              
000760 01  FS-CLICOR-R REDEFINES FS-CLICOR.                                     
000770     05  FS-CLICOR-CLASE            PIC X.                                
000780     05  FS-CLICOR-DETALLE          PIC X.                                
000790*****************************************************************         
000800*               BANDERAS DE FIN DE ARCHIVO                      *         
000810*****************************************************************         
000820*--> WKS-FIN-CLICOR SE ENCIENDE EN EL AT END DEL READ DE CLICOR           
000830*--> Y CONTROLA EL PERFORM ... UNTIL DE 200-PROCESA-CORE. NO HAY          
000840*--> NINGUNA OTRA BANDERA DE CORTE EN ESTE PROGRAMA PORQUE SOLO           
000850*--> SE LEE UN ARCHIVO DE ENTRADA.                                        
000860 01  WKS-SWITCHES.                                                        
000870     05  WKS-FIN-CLICOR             PIC X        VALUE "N".               
000880         88  FIN-CLICOR                         VALUE "S".                
000890*****************************************************************         
000900*               CONTADORES DE TRABAJO (COMP)                    *         
000910*****************************************************************         
000920*--> WKS-REG-LEIDOS CUENTA TODO RENGLON LEIDO DE CLICOR, SEA              
000930*--> PERSONA O NO. WKS-CANT-PERSONAS ES EL CONTEO DE PERSONAS             
000940*--> QUE EXIGE EL PROCEDIMIENTO DE VERIFICACION PREVIO A LA               
000950*--> CORRIDA DE BCSIN01, Y ES EL UNICO VALOR QUE SE DEVUELVE EN           
000960*--> RETURN-CODE AL TERMINAR. WKS-CANT-NO-PERSONAS ES SOLO PARA           
000970*--> CUADRE INTERNO (REG-LEIDOS = CANT-PERSONAS + CANT-NO-                
000980*--> PERSONAS AL CIERRE DEL LOTE).                                        
000990 01  WKS-CONTADORES.                                                      
001000     05  WKS-REG-LEIDOS             PIC 9(07) COMP VALUE ZERO.            
001010     05  WKS-CANT-PERSONAS          PIC 9(07) COMP VALUE ZERO.            
001020     05  WKS-CANT-NO-PERSONAS       PIC 9(07) COMP VALUE ZERO.            
001030*****************************************************************         
001040*               CEDULA DE TRABAJO DEL CLIENTE EN CURSO, CON     *         
001050*               VISTA PARTIDA EN REGION/CORRELATIVO PARA         *        
001060*               DIAGNOSTICO DE LOTES CON CEDULA MALFORMADA       *        
001070*****************************************************************         
001080*--> SE RELLENA EN CADA RENGLON LEIDO PARA QUE 210-EVALUA-UN-             
001090*--> CLIENTE PUEDA AVISAR EN CONSOLA CUANDO UNA ENTIDAD QUE NO            
001100*--> ES PERSONA TRAE LOS CUATRO PRIMEROS DIGITOS DE REGION EN             
001110*--> BLANCO, SENAL DE UN RENGLON POSIBLEMENTE MALFORMADO EN EL            
001120*--> ARCHIVO DE ORIGEN.                                                   
001130 01  WKS-CEDULA-TRABAJO             PIC X(10)    VALUE SPACES.            
001140 01  WKS-CEDULA-R REDEFINES WKS-CEDULA-TRABAJO.                           
001150     05  WKS-CED-REGION             PIC X(04).                            
001160     05  WKS-CED-CORRELATIVO        PIC X(06).                            
001170*****************************************************************         
001180*               MASCARA DE DISPLAY CON SEPARADOR DE MILES       *         
001190*****************************************************************         
001200*--> USADA UNICAMENTE EN 900-ESTADISTICAS PARA QUE LOS CONTEOS            
001210*--> SALGAN EN CONSOLA CON COMA DE MILES, COMO EN EL RESTO DE             
001220*--> LOS LISTADOS DEL DEPARTAMENTO.                                       
001230 01  WKS-MASCARA                    PIC ZZZ,ZZ9.                          
001240*****************************************************************         
001250*               COPIA DE TRABAJO DEL TIPO DE ENTIDAD (REDEFINES *         
001260*               USADO SOLO PARA EL DESPLIEGUE DE DIAGNOSTICO)   *         
001270*****************************************************************         
001280*--> EL UNICO PROPOSITO DE ESTE PAR DE CAMPOS ES PARTIR EL                
001290*--> CONTADOR COMP WKS-CANT-PERSONAS EN UN FORMATO QUE SE PUEDA           
001300*--> MOVER DIRECTO A RETURN-CODE (DOS POSICIONES DE SOBRANTE MAS          
001310*--> CINCO DE VALOR BAJO), YA QUE RETURN-CODE EN ESTE AMBIENTE            
001320*--> SOLO ACEPTA CUATRO DIGITOS UTILES.                                   
001330 01  WKS-RETORNO-EMPACADO           PIC 9(07) COMP VALUE ZERO.            
001340 01  WKS-RETORNO-R REDEFINES WKS-RETORNO-EMPACADO.                        
001350     05  FILLER                     PIC 9(02).                            
001360     05  WKS-RETORNO-BAJO           PIC 9(05).                            
001370 PROCEDURE DIVISION.                                                      
001380*****************************************************************         
001390*                S E C C I O N   P R I N C I P A L              *         
001400*****************************************************************         
001410*--> UNICA SECCION DE CONTROL DEL PROGRAMA. ABRE, PROCESA EL              
001420*--> MAESTRO DE UNA SOLA PASADA, IMPRIME ESTADISTICAS, CIERRA             
001430*--> Y DEVUELVE EL CONTEO DE PERSONAS EN RETURN-CODE PARA QUE             
001440*--> EL PASO DE JCL SIGUIENTE PUEDA CONDICIONAR SU EJECUCION.             
001450 000-MAIN SECTION.                                                        
001460     PERFORM 100-APERTURA-ARCHIVOS                                        
001470     PERFORM 200-PROCESA-CORE                                             
001480     PERFORM 900-ESTADISTICAS                                             
001490     PERFORM 990-CIERRA-ARCHIVOS                                          
001500*--> SE EMPACA EL CONTADOR EN WKS-RETORNO-EMPACADO Y SE TOMA              
001510*--> SOLO LA PARTE BAJA PARA RETURN-CODE, VER COMENTARIO DE               
001520*--> WKS-RETORNO-EMPACADO EN WORKING-STORAGE.                             
001530     MOVE WKS-CANT-PERSONAS TO WKS-RETORNO-EMPACADO                       
001540     MOVE WKS-RETORNO-BAJO  TO RETURN-CODE                                
001550     STOP RUN.                                                            
001560 000-MAIN-E. EXIT.                                                        
001570                                                                          
001580*--> ABRE EL UNICO ARCHIVO DE ENTRADA. SI NO ABRE, EL PROGRAMA            
001590*--> NO TIENE NADA QUE CONTAR Y SE TERMINA DE INMEDIATO CON               
001600*--> RETURN-CODE 91 PARA QUE EL OPERADOR LO NOTE EN EL LISTADO            
001610*--> DEL JOB.                                                             
001620 100-APERTURA-ARCHIVOS SECTION.                                           
001630     OPEN INPUT CLICOR                                                    
001640     IF FS-CLICOR NOT = "00"                                              
001650        DISPLAY "BCCNT01 - ERROR AL ABRIR CLICOR, STATUS: "               
001660                 FS-CLICOR UPON CONSOLE                                   
001670        MOVE 91 TO RETURN-CODE                                            
001680        STOP RUN                                                          
001690     END-IF.                                                              
001700 100-APERTURA-ARCHIVOS-E. EXIT.                                           
001710                                                                          
001720*--> RECORRE CLICOR COMPLETO, CONTANDO SOLO LOS REGISTROS CON             
001730*--> TIPO-ENTIDAD = PERSONA. LOS DEMAS SE CUENTAN APARTE SOLO             
001740*--> PARA FINES DE DIAGNOSTICO, NO SE REPORTAN EN ESTADISTICAS.           
001750 200-PROCESA-CORE SECTION.                                                
001760     READ CLICOR                                                          
001770          AT END SET FIN-CLICOR TO TRUE                                   
001780     END-READ                                                             
001790     PERFORM 210-EVALUA-UN-CLIENTE UNTIL FIN-CLICOR.                      
001800 200-PROCESA-CORE-E. EXIT.                                                
001810                                                                          
001820*--> CLASIFICA UN RENGLON DE CLICOR Y AVANZA LA LECTURA. SOLO             
001830*--> COR-ES-PERSONA (88-LEVEL SOBRE COR-TIPO-ENTIDAD) CUENTA              
001840*--> PARA EL RESULTADO DEL PROGRAMA; LO DEMAS (EMPRESA, ETC.)             
001850*--> SOLO ALIMENTA EL CONTADOR DE CUADRE WKS-CANT-NO-PERSONAS.            
001860 210-EVALUA-UN-CLIENTE SECTION.                                           
001870     ADD 1 TO WKS-REG-LEIDOS                                              
001880     MOVE COR-NUMERO-IDENTIFICACION TO WKS-CEDULA-TRABAJO                 
001890     IF COR-ES-PERSONA                                                    
001900        ADD 1 TO WKS-CANT-PERSONAS                                        
001910     ELSE                                                                 
001920        ADD 1 TO WKS-CANT-NO-PERSONAS                                     
001930*--> AVISO DE DIAGNOSTICO: UNA ENTIDAD QUE NO ES PERSONA CON              
001940*--> LOS PRIMEROS CUATRO DIGITOS DE IDENTIFICACION EN BLANCO              
001950*--> PROBABLEMENTE LLEGO MAL FORMADA DESDE EL CORE. NO DETIENE            
001960*--> EL LOTE, SOLO SE DEJA CONSTANCIA EN CONSOLA.                         
001970        IF WKS-CED-REGION = SPACES                                        
001980           DISPLAY "BCCNT01 - CEDULA SIN REGION, RENGLON: "               
001990                    WKS-REG-LEIDOS UPON CONSOLE                           
002000        END-IF                                                            
002010     END-IF                                                               
002020     READ CLICOR                                                          
002030          AT END SET FIN-CLICOR TO TRUE                                   
002040     END-READ.                                                            
002050 210-EVALUA-UN-CLIENTE-E. EXIT.                                           
002060                                                                          
002070*--> IMPRIME EN CONSOLA EL RESUMEN DE LA CORRIDA. ES EL UNICO             
002080*--> "REPORTE" DE ESTE PROGRAMA; NO HAY LISTADO IMPRESO CON               
002090*--> ENCABEZADOS DE PAGINA NI QUIEBRES DE CONTROL, SOLO ESTAS             
002100*--> TRES LINEAS AL CONSOLE DEL OPERADOR.                                 
002110 900-ESTADISTICAS SECTION.                                                
002120     DISPLAY "*****************************************"                  
002130             UPON CONSOLE                                                 
002140     MOVE WKS-REG-LEIDOS TO WKS-MASCARA                                   
002150     DISPLAY "REGISTROS LEIDOS EN CLICOR:    " WKS-MASCARA                
002160             UPON CONSOLE                                                 
002170     MOVE WKS-CANT-PERSONAS TO WKS-MASCARA                                
002180     DISPLAY "TOTAL DE PERSONAS (TIPO=PERSONA): " WKS-MASCARA             
002190             UPON CONSOLE                                                 
002200     DISPLAY "*****************************************"                  
002210             UPON CONSOLE.                                                
002220 900-ESTADISTICAS-E. EXIT.                                                
002230                                                                          
002240*--> CIERRA EL UNICO ARCHIVO ABIERTO. NO HAY SALIDA QUE CERRAR            
002250*--> PORQUE ESTE PROGRAMA NO ESCRIBE NINGUN ARCHIVO.                      
002260 990-CIERRA-ARCHIVOS SECTION.                                             
002270     CLOSE CLICOR.                                                        
002280 990-CIERRA-ARCHIVOS-E. EXIT.                                             
