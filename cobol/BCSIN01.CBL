000010*****************************************************************         
000020* FECHA       : 19/12/1990                                      *         
000030* PROGRAMADOR : L. CASTILLO (LCAS)                              *         
000040* APLICACION  : BURO CREDITICIO INTERNO                         *         
000050* PROGRAMA    : BCSIN01                                         *         
000060* TIPO        : BATCH                                           *         
000070* DESCRIPCION : SINCRONIZACION MASIVA DE CLIENTES DEL CORE      *         
000080*             : HACIA EL BURO INTERNO. POR CADA PERSONA DEL     *         
000090*             : CORE SIN INGRESOS REGISTRADOS SE GENERA UN      *         
000100*             : RENGLON DE INGRESO SIMULADO; SIN EGRESOS        *         
000110*             : REGISTRADOS SE GENERAN DE CERO A DOS RENGLONES  *         
000120*             : DE EGRESO SIMULADOS (TARJETA Y/O PRESTAMO).     *         
000130* ARCHIVOS    : CLICOR=C, INGINT=C/A, EGRINT=C/A                *         
000140* ACCION (ES) : S=SINCRONIZAR                                   *         
000150* INSTALADO   : 02/01/1991                                      *         
000160*****************************************************************         
000170*  CONTROL DE CAMBIOS                                           *         
000180*  ---------------------------------------------------------    *         
000190*  19/12/1990 LCAS  SOLICITUD 0205 - VERSION ORIGINAL            *        
000200*  14/06/1991 LCAS  SOLICITUD 0241 - SE AGREGA GENERACION DE     *        
000210*                   EGRESOS SIMULADOS (ANTES SOLO INGRESOS)      *        
000220*  30/09/1994 RGOM  SOLICITUD 0603 - EL SELECTOR DE PRODUCTO     *        
000230*                   DE EGRESO PASA A TRES VIAS (0/1/2) EN LUGAR  *        
000240*                   DE DOS, PERMITIENDO AMBOS PRODUCTOS A LA VEZ *        
000250*  28/01/1999 MPER  SOLICITUD 0812 - REVISION Y2K, FECHAS A      *        
000260*                   OCHO POSICIONES (CCYYMMDD)                   *        
000270*  11/03/2003 MPER  SOLICITUD 1051 - LA VERIFICACION DE          *        
000280*                   EXISTENCIA POR CEDULA PASA DE BUSQUEDA       *        
000290*                   LINEAL A TABLA ORDENADA CON SEARCH ALL       *        
000300*  22/08/2009 JCAS  SOLICITUD 1390 - SE DOCUMENTA QUE LAS DOS    *        
000310*                   VERIFICACIONES (INGRESO/EGRESO) SON         *         
000320*                   INDEPENDIENTES POR CLIENTE                   *        
000330*  15/04/2015 JCAS  SOLICITUD 1699 - GENERADOR PSEUDO-ALEATORIO  *        
000340*                   PROPIO, SIN DEPENDER DE RUTINAS DEL SISTEMA  *        
000350*  03/02/2021 JCAS  SOLICITUD 1842 - LA FECHA DE REGISTRO DE LOS *        
000360*                   EGRESOS SIMULADOS AHORA RESPETA EL MISMO     *        
000370*                   RETROCESO ALEATORIO DE 0 A 13 DIAS QUE LOS   *        
000380*                   INGRESOS; ANTES QUEDABA FIJA EN LA FECHA DE  *        
000390*                   HOY, INCONSISTENTE CON 300-GENERA-INGRESO-   *        
000400*                   MOCK DESDE LA VERSION ORIGINAL DE ESTE       *        
000410*                   PARRAFO                                      *        
000420*****************************************************************         
000430*--> NOTA DEL DEPARTAMENTO: ESTE PROGRAMA NO BORRA NI CORRIGE             
000440*--> RENGLONES EXISTENTES. SOLO AGREGA (OPEN EXTEND) RENGLONES            
000450*--> SIMULADOS PARA CLIENTES DEL CORE QUE TODAVIA NO TIENEN               
000460*--> NINGUN INGRESO O EGRESO REGISTRADO. SE PUEDE CORRER VARIAS           
000470*--> VECES SIN DUPLICAR TRABAJO: UN CLIENTE YA SINCRONIZADO NO            
000480*--> VUELVE A GENERAR RENGLONES EN UNA CORRIDA POSTERIOR, PORQUE          
000490*--> LAS TABLAS DE IDEMPOTENCIA SE RECARGAN DESDE LOS MAESTROS            
000500*--> EN CADA EJECUCION.                                                   
000510 IDENTIFICATION DIVISION.                                                 
000520 PROGRAM-ID.    BCSIN01.                                                  
000530 AUTHOR.        L. CASTILLO.                                              
000540 INSTALLATION.  BANCO INDUSTRIAL - DEPTO SISTEMAS.                        
000550 DATE-WRITTEN.  19/12/1990.                                               
000560 DATE-COMPILED.                                                           
000570 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE            
000580                SISTEMAS. PROHIBIDA SU REPRODUCCION.                      
000590*--> C01 RESERVADO PARA SALTO DE PAGINA EN LISTADOS IMPRESOS;             
000600*--> ESTE PROGRAMA NO IMPRIME REPORTE, PERO SE DECLARA IGUAL              
000610*--> SIGUIENDO LA CONVENCION DEL DEPARTAMENTO PARA TODO BATCH.            
000620 ENVIRONMENT DIVISION.                                                    
000630 CONFIGURATION SECTION.                                                   
000640 SPECIAL-NAMES.                                                           
000650     C01 IS TOP-OF-FORM.                                                  
000660 INPUT-OUTPUT SECTION.                                                    
000670 FILE-CONTROL.                                                            
000680*--> CLICOR ES EL UNICO ARCHIVO DE ENTRADA DE ESTE PROGRAMA; LOS          
000690*--> OTROS DOS SE LEEN PRIMERO PARA CARGAR TABLA Y LUEGO SE               
000700*--> REABREN EN EXTENSION, TODO DENTRO DE LA MISMA CORRIDA.               
000710     SELECT CLICOR ASSIGN TO CLICOR                                       
000720            ORGANIZATION   IS SEQUENTIAL                                  
000730            FILE STATUS    IS FS-CLICOR.                                  
000740     SELECT INGINT ASSIGN TO INGINT                                       
000750            ORGANIZATION   IS SEQUENTIAL                                  
000760            FILE STATUS    IS FS-INGINT.                                  
000770     SELECT EGRINT ASSIGN TO EGRINT                                       
000780            ORGANIZATION   IS SEQUENTIAL                                  
000790            FILE STATUS    IS FS-EGRINT.                                  
000800 DATA DIVISION.                                                           
000810 FILE SECTION.                                                            
000820*--> LOS TRES ARCHIVOS COMPARTEN LOS COPYBOOKS DE LAYOUT CON              
000830*--> BCCNS01 (BCING01/BCEGR01) Y CON BCCNT01 (BCCOR01), PARA QUE          
000840*--> UN CAMBIO DE CAMPO EN UN MAESTRO SE PROPAGUE A LOS TRES              
000850*--> PROGRAMAS QUE LO USAN SIN TENER QUE TOCAR CADA UNO.                  
000860*--> MAESTRO DE CLIENTES DEL CORE, SOLO LECTURA. EL LAYOUT                
000870*--> COMPLETO DE REG-CLIENTE-CORE VIVE EN EL COPYBOOK.                    
000880 FD  CLICOR.                                                              
000890     COPY BCCOR01.                                                        
000900*--> MAESTRO DE INGRESOS INTERNOS. SE LEE COMPLETO PARA CARGAR            
000910*--> LA TABLA DE CEDULAS YA REGISTRADAS Y LUEGO SE REABRE EN              
000920*--> EXTENSION PARA AGREGAR LOS RENGLONES SIMULADOS. LAYOUT EN            
000930*--> EL COPYBOOK BCING01, COMPARTIDO CON BCCNS01.                         
000940 FD  INGINT.                                                              
000950     COPY BCING01.                                                        
000960*--> MAESTRO DE EGRESOS INTERNOS, MISMA MECANICA QUE INGINT.              
000970*--> LAYOUT EN EL COPYBOOK BCEGR01, COMPARTIDO CON BCCNS01.               
000980 FD  EGRINT.                                                              
000990     COPY BCEGR01.                                                        
001000 WORKING-STORAGE SECTION.                                                 
001010*****************************************************************         
001020*               VARIABLES DE FILE STATUS                        *         
001030*****************************************************************         
001040*--> STATUS DE CLICOR, CONSULTADO TANTO EN LA PRIMERA APERTURA            
001050*--> (SOLO LECTURA) COMO EN LA SEGUNDA (150-CIERRA-CARGA-ABRE-            
001060*--> EXTEND VUELVE A ABRIRLO PARA LA PASADA PRINCIPAL).                   
001070 01  FS-CLICOR                      PIC XX       VALUE SPACES.            
001080*--> STATUS DE INGINT. CAMBIA DE SIGNIFICADO SEGUN EL MODO DE             
001090*--> APERTURA VIGENTE: LECTURA EN LA CARGA, EXTENSION DESPUES.            
001100 01  FS-INGINT                      PIC XX       VALUE SPACES.            
001110*--> STATUS DE EGRINT, MISMA DUALIDAD LECTURA/EXTENSION.                  
001120 01  FS-EGRINT                      PIC XX       VALUE SPACES.            
001130*****************************************************************         
001140*               BANDERAS DE FIN DE ARCHIVO Y DE PASO            *         
001150*****************************************************************         
001160*--> BANDERAS DE UN CARACTER CON 88-LEVEL, ESTILO DEL                     
001170*--> DEPARTAMENTO PARA NO DEPENDER DE VALORES BOOLEANOS NATIVOS.          
001180 01  WKS-SWITCHES.                                                        
001190*--> FIN DE LA PASADA PRINCIPAL SOBRE CLICOR.                             
001200     05  WKS-FIN-CLICOR              PIC X      VALUE "N".                
001210         88  FIN-CLICOR                         VALUE "S".                
001220*--> FIN DE LA PASADA DE CARGA DE LA TABLA DE INGRESOS.                   
001230     05  WKS-FIN-INGINT               PIC X      VALUE "N".               
001240         88  FIN-INGINT                         VALUE "S".                
001250*--> FIN DE LA PASADA DE CARGA DE LA TABLA DE EGRESOS.                    
001260     05  WKS-FIN-EGRINT               PIC X      VALUE "N".               
001270         88  FIN-EGRINT                         VALUE "S".                
001280*--> RESULTADO DE LA VERIFICACION DE IDEMPOTENCIA DE INGRESO              
001290*--> PARA EL CLIENTE QUE SE ESTA EVALUANDO EN ESTE MOMENTO.               
001300     05  WKS-TIENE-INGRESO            PIC X      VALUE "N".               
001310         88  CLIENTE-TIENE-INGRESO              VALUE "S".                
001320*--> MISMO PROPOSITO QUE LA ANTERIOR, PARA EGRESO.                        
001330     05  WKS-TIENE-EGRESO             PIC X      VALUE "N".               
001340         88  CLIENTE-TIENE-EGRESO               VALUE "S".                
001350*****************************************************************         
001360*     TABLA DE CEDULAS CON INGRESO YA REGISTRADO (ORDENADA)     *         
001370*****************************************************************         
001380 01  WKS-TABLA-ING.                                                       
001390*--> TOPE VIGENTE DE LA TABLA, CARGADO POR 110-CARGA-TABLA-               
001400*--> INGRESOS ANTES DE LA PASADA PRINCIPAL. SOLIC. 1051 CAMBIO            
001410*--> ESTA TABLA DE BUSQUEDA LINEAL A SEARCH ALL ORDENADO.                 
001420     05  WKS-TOPE-ING                PIC 9(05) COMP VALUE ZERO.           
001430     05  WKS-DATOS-TABLA-ING                                              
001440                  OCCURS 0 TO 50000 TIMES                                 
001450                  DEPENDING ON WKS-TOPE-ING                               
001460                  ASCENDING KEY WKS-CED-ING                               
001470                  INDEXED BY WKS-IX-ING.                                  
001480         10  WKS-CED-ING              PIC X(10).                          
001490*****************************************************************         
001500*     TABLA DE CEDULAS CON EGRESO YA REGISTRADO (ORDENADA)      *         
001510*****************************************************************         
001520*--> MISMA IDEA QUE WKS-TABLA-ING PERO PARA EGRINT. LAS DOS               
001530*--> TABLAS SON INDEPENDIENTES ENTRE SI: UN CLIENTE PUEDE ESTAR           
001540*--> EN UNA Y NO EN LA OTRA SIN NINGUN CONFLICTO (SOLIC. 1390).           
001550 01  WKS-TABLA-EGR.                                                       
001560     05  WKS-TOPE-EGR                PIC 9(05) COMP VALUE ZERO.           
001570     05  WKS-DATOS-TABLA-EGR                                              
001580                  OCCURS 0 TO 50000 TIMES                                 
001590                  DEPENDING ON WKS-TOPE-EGR                               
001600                  ASCENDING KEY WKS-CED-EGR                               
001610                  INDEXED BY WKS-IX-EGR.                                  
001620         10  WKS-CED-EGR              PIC X(10).                          
001630*****************************************************************         
001640*               CONTADORES DE TRABAJO (COMP)                    *         
001650*****************************************************************         
001660 01  WKS-CONTADORES.                                                      
001670*--> TOTAL DE RENGLONES DE CLICOR LEIDOS EN LA PASADA PRINCIPAL,          
001680*--> INCLUYENDO LAS ENTIDADES QUE NO SON PERSONA.                         
001690     05  WKS-REG-LEIDOS-COR           PIC 9(07) COMP VALUE ZERO.          
001700*--> CLIENTES PARA LOS QUE SE CREO UN INGRESO SIMULADO. ES EL             
001710*--> DATO QUE SE IMPRIME EN EL RESUMEN DE 900-ESTADISTICAS.               
001720     05  WKS-CREADOS                  PIC 9(07) COMP VALUE ZERO.          
001730*--> SUBINDICE DE TRABAJO DE USO GENERAL EN ESTE PROGRAMA.                
001740     05  WKS-IX                       PIC 9(05) COMP VALUE ZERO.          
001750*--> MASCARA EDITADA CON COMAS PARA EL DISPLAY DE ESTADISTICAS.           
001760 01  WKS-MASCARA                      PIC ZZZ,ZZ9.                        
001770*****************************************************************         
001780*     TABLA DE FIN DE MES, IDIOMA DEL DEPARTAMENTO PARA CALCULO *         
001790*     DE FECHAS SIN USAR RUTINAS DE FECHA DEL COMPILADOR        *         
001800*****************************************************************         
001810*--> UNA POSICION DE DOS DIGITOS POR MES, EN ORDEN ENERO A                
001820*--> DICIEMBRE. FEBRERO SE DEJA FIJO EN 28 (NO SE CONTEMPLA ANIO          
001830*--> BISIESTO, SUFICIENTE PARA EL DESPLAZAMIENTO DE 0-13 DIAS             
001840*--> QUE USAN LOS GENERADORES MOCK DE ESTE PROGRAMA).                     
001850 01  TABLA-DIAS.                                                          
001860     02  FILLER      PIC X(24) VALUE "312831303130313130313031".          
001870*--> VISTA TABULAR DE TABLA-DIAS, UNA ENTRADA POR MES.                    
001880 01  F REDEFINES TABLA-DIAS.                                              
001890     02  DIA-FIN-MES      PIC 99 OCCURS 12 TIMES.                         
001900*****************************************************************         
001910*     FECHA DE PROCESO, PARTIDA Y RECOMPUESTA (REDEFINES)       *         
001920*****************************************************************         
001930*--> FECHA DEL SISTEMA TAL COMO LA DEVUELVE ACCEPT FROM DATE,             
001940*--> A SEIS POSICIONES (AAMMDD).                                          
001950 01  WKS-FECHA-HOY-AAMMDD              PIC 9(06).                         
001960*--> VISTA PARTIDA DE LA FECHA DE SEIS POSICIONES, USADA SOLO             
001970*--> PARA ARMAR LA VERSION DE OCHO POSICIONES DE ABAJO.                   
001980 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY-AAMMDD.                      
001990     05  WKS-FH-AA                     PIC 99.                            
002000     05  WKS-FH-MM                     PIC 99.                            
002010     05  WKS-FH-DD                     PIC 99.                            
002020*--> FECHA DE HOY YA RECOMPUESTA A OCHO POSICIONES (CCYYMMDD),            
002030*--> LA QUE SE USA EN TODO EL RESTO DEL PROGRAMA (SOLIC. 0812).           
002040 01  WKS-FECHA-HOY-CCYYMMDD             PIC 9(08).                        
002050*--> VISTA PARTIDA DE LA FECHA DE OCHO POSICIONES, USADA POR              
002060*--> 920-RESTA-DIAS-FECHA COMO PUNTO DE PARTIDA DEL CALCULO.              
002070 01  WKS-FECHA-HOY-CCYY-R REDEFINES WKS-FECHA-HOY-CCYYMMDD.               
002080     05  WKS-FHC-CCYY                  PIC 9(04).                         
002090     05  WKS-FHC-MM                    PIC 99.                            
002100     05  WKS-FHC-DD                    PIC 99.                            
002110*****************************************************************         
002120*     SEMILLA Y PARAMETROS DEL GENERADOR PSEUDO-ALEATORIO       *         
002130*****************************************************************         
002140*--> HORA DEL RELOJ DEL SISTEMA, TOMADA UNA SOLA VEZ AL INICIO            
002150*--> DE LA CORRIDA PARA ARRANCAR LA SEMILLA.                              
002160 01  WKS-HORA-SISTEMA                  PIC 9(08).                         
002170*--> SEMILLA VIGENTE DEL GENERADOR CONGRUENCIAL. SE ACTUALIZA EN          
002180*--> CADA LLAMADA A 910-ALEATORIO-RANGO (SOLIC. 1699).                    
002190 01  WKS-SEMILLA                       PIC 9(09) COMP VALUE ZERO.         
002200*--> LIMITE INFERIOR (INCLUSIVO) DEL RANGO PEDIDO AL GENERADOR.           
002210 01  WKS-ALEAT-MIN                     PIC S9(07) COMP VALUE ZERO.        
002220*--> LIMITE SUPERIOR (INCLUSIVO) DEL RANGO PEDIDO AL GENERADOR.           
002230 01  WKS-ALEAT-MAX                     PIC S9(07) COMP VALUE ZERO.        
002240*--> VALOR DEVUELTO POR 910-ALEATORIO-RANGO DENTRO DEL RANGO              
002250*--> [WKS-ALEAT-MIN, WKS-ALEAT-MAX].                                      
002260 01  WKS-ALEAT-RESULTADO               PIC S9(07) COMP VALUE ZERO.        
002270*--> AMPLITUD DEL RANGO PEDIDO (MAX - MIN + 1), CAMPO DE TRABAJO          
002280*--> INTERNO DEL GENERADOR.                                               
002290 01  WKS-ALEAT-RANGO                   PIC S9(07) COMP VALUE ZERO.        
002300*--> COCIENTE DE LA DIVISION USADA PARA OBTENER EL RESIDUO; NO            
002310*--> SE USA PARA NADA MAS, SOLO ES REQUERIDO POR LA SINTAXIS DE           
002320*--> DIVIDE ... GIVING ... REMAINDER.                                     
002330 01  WKS-ALEAT-RESIDUO                 PIC S9(09) COMP VALUE ZERO.        
002340*****************************************************************         
002350*     PARAMETROS Y TRABAJO DE RESTA-DIAS-FECHA                  *         
002360*****************************************************************         
002370*--> CANTIDAD DE DIAS A RETROCEDER DESDE HOY. LO CARGA QUIEN              
002380*--> LLAMA A 920-RESTA-DIAS-FECHA, TIPICAMENTE CON EL RESULTADO           
002390*--> DE UN SORTEO DE 910-ALEATORIO-RANGO ENTRE 0 Y 13.                    
002400 01  WKS-DIAS-A-RESTAR                 PIC S9(03) COMP VALUE ZERO.        
002410*--> FECHA YA RETROCEDIDA, LISTA PARA MOVER AL CAMPO FECHA-               
002420*--> REGISTRO DEL RENGLON QUE SE ESTA GENERANDO.                          
002430 01  WKS-FECHA-RESULT-CCYYMMDD         PIC 9(08).                         
002440*--> VISTA PARTIDA DE LA FECHA RESULTANTE, MANIPULADA DIA POR             
002450*--> DIA EN 921-RESTA-UN-DIA.                                             
002460 01  WKS-FR REDEFINES WKS-FECHA-RESULT-CCYYMMDD.                          
002470     05  WKS-FR-CCYY                   PIC 9(04).                         
002480     05  WKS-FR-MM                     PIC 99.                            
002490     05  WKS-FR-DD                     PIC 99.                            
002500*****************************************************************         
002510*     SELECTOR DE PRODUCTO DE EGRESO Y BANDERAS DE MORA         *         
002520*****************************************************************         
002530*--> RESULTADO DEL SORTEO DE TRES VIAS EN 230-GENERA-EGRESOS-             
002540*--> MOCK: 0=TARJETA, 1=PRESTAMO, 2=AMBOS (SOLIC. 0603).                  
002550 01  WKS-SELECTOR-PRODUCTO             PIC 9(01) COMP VALUE ZERO.         
002560*--> VOLTEO DE MONEDA 0/1 USADO POR 500-MONEDA-MORA-3M PARA               
002570*--> DECIDIR LA BANDERA DE MORA-ULT-TRES-MESES.                           
002580 01  WKS-MONEDA                        PIC 9(01) COMP VALUE ZERO.         
002590 PROCEDURE DIVISION.                                                      
002600*****************************************************************         
002610*                S E C C I O N   P R I N C I P A L              *         
002620*****************************************************************         
002630 000-MAIN SECTION.                                                        
002640*--> ORDEN FIJO DE PASOS: SEMILLA Y FECHA PRIMERO (LOS NECESITAN          
002650*--> TODOS LOS GENERADORES MOCK), LUEGO LA CARGA DE LAS DOS               
002660*--> TABLAS DE IDEMPOTENCIA, LUEGO LA PASADA PRINCIPAL SOBRE              
002670*--> CLICOR, Y POR ULTIMO EL RESUMEN Y CIERRE DE ARCHIVOS.                
002680     PERFORM 050-INICIALIZA-SEMILLA                                       
002690     PERFORM 060-OBTIENE-FECHA-HOY                                        
002700*--> CARGA (LECTURA) Y REAPERTURA (EXTENSION) SON DOS PASOS               
002710*--> SEPARADOS PORQUE ESTE COMPILADOR NO PERMITE CAMBIAR EL MODO          
002720*--> DE UN ARCHIVO YA ABIERTO SIN UN CLOSE DE POR MEDIO.                  
002730     PERFORM 100-APERTURA-CARGA                                           
002740     PERFORM 110-CARGA-TABLA-INGRESOS                                     
002750     PERFORM 120-CARGA-TABLA-EGRESOS                                      
002760     PERFORM 150-CIERRA-CARGA-ABRE-EXTEND                                 
002770     PERFORM 200-PROCESA-CORE                                             
002780     PERFORM 900-ESTADISTICAS                                             
002790     PERFORM 990-CIERRA-ARCHIVOS                                          
002800     STOP RUN.                                                            
002810 000-MAIN-E. EXIT.                                                        
002820                                                                          
002830*--> TOMA LA HORA DEL RELOJ DEL SISTEMA COMO SEMILLA. NO SE USA           
002840*--> FUNCION DE LIBRERIA ALGUNA; ES SOLO UN NUMERO DE ARRANQUE            
002850*--> PARA EL GENERADOR PROPIO DE 910-ALEATORIO-RANGO.                     
002860 050-INICIALIZA-SEMILLA SECTION.                                          
002870     ACCEPT WKS-HORA-SISTEMA FROM TIME                                    
002880     MOVE WKS-HORA-SISTEMA TO WKS-SEMILLA                                 
002890*--> SI EL RELOJ DEVOLVIERA EXACTAMENTE MEDIANOCHE LA SEMILLA             
002900*--> QUEDARIA EN CERO Y EL GENERADOR CONGRUENCIAL SE ATASCARIA            
002910*--> EN CERO; SE USA UNA FECHA FIJA DE RESPALDO EN ESE CASO.              
002920     IF WKS-SEMILLA = ZERO                                                
002930        MOVE 19731117 TO WKS-SEMILLA                                      
002940     END-IF.                                                              
002950 050-INICIALIZA-SEMILLA-E. EXIT.                                          
002960                                                                          
002970*--> FECHA DE PROCESO TOMADA DEL RELOJ DEL SISTEMA (AAMMDD A SEIS         
002980*--> POSICIONES) Y RECOMPUESTA A OCHO POSICIONES CON VENTANA DE           
002990*--> SIGLO FIJA EN 19XX/20XX, SEGUN USO DEL DEPARTAMENTO.                 
003000 060-OBTIENE-FECHA-HOY SECTION.                                           
003010     ACCEPT WKS-FECHA-HOY-AAMMDD FROM DATE                                
003020*--> VENTANA DE SIGLO: ANIOS DE DOS DIGITOS MENORES A 50 SE               
003030*--> INTERPRETAN COMO 2000-2049, EL RESTO COMO 1950-1999. LA              
003040*--> VENTANA QUEDO FIJA EN ESTE VALOR DESDE LA REVISION Y2K               
003050*--> DE LA SOLICITUD 0812 Y NO SE HA VUELTO A TOCAR.                      
003060     IF WKS-FH-AA < 50                                                    
003070        COMPUTE WKS-FHC-CCYY = 2000 + WKS-FH-AA                           
003080     ELSE                                                                 
003090        COMPUTE WKS-FHC-CCYY = 1900 + WKS-FH-AA                           
003100     END-IF                                                               
003110     MOVE WKS-FH-MM TO WKS-FHC-MM                                         
003120     MOVE WKS-FH-DD TO WKS-FHC-DD.                                        
003130 060-OBTIENE-FECHA-HOY-E. EXIT.                                           
003140                                                                          
003150*--> ABRE CLICOR Y AMBOS MAESTROS SOLO EN LECTURA PARA LA                 
003160*--> PASADA DE CARGA DE TABLAS DE CEDULAS YA REGISTRADAS.                 
003170 100-APERTURA-CARGA SECTION.                                              
003180     OPEN INPUT CLICOR INGINT EGRINT                                      
003190*--> SI ALGUNO DE LOS TRES FALLA EN ABRIR NO TIENE SENTIDO                
003200*--> CONTINUAR: NI LA CARGA DE TABLAS NI LA PASADA PRINCIPAL              
003210*--> PODRIAN CORRER CORRECTAMENTE.                                        
003220     IF FS-CLICOR NOT = "00" OR FS-INGINT NOT = "00"                      
003230                            OR FS-EGRINT NOT = "00"                       
003240        DISPLAY "BCSIN01 - ERROR AL ABRIR ARCHIVOS DE CARGA"              
003250                UPON CONSOLE                                              
003260        MOVE 91 TO RETURN-CODE                                            
003270        STOP RUN                                                          
003280     END-IF.                                                              
003290 100-APERTURA-CARGA-E. EXIT.                                              
003300                                                                          
003310*--> CARGA EN WKS-TABLA-ING LA LISTA DE CEDULAS QUE YA TIENEN             
003320*--> AL MENOS UN RENGLON DE INGRESO, EN ORDEN ASCENDENTE PARA             
003330*--> PERMITIR SEARCH ALL MAS ADELANTE. NO SE GUARDAN DUPLICADOS.          
003340 110-CARGA-TABLA-INGRESOS SECTION.                                        
003350     READ INGINT                                                          
003360          AT END SET FIN-INGINT TO TRUE                                   
003370     END-READ                                                             
003380     PERFORM 111-ACUMULA-UN-INGRESO UNTIL FIN-INGINT.                     
003390 110-CARGA-TABLA-INGRESOS-E. EXIT.                                        
003400                                                                          
003410*--> SOLO AGREGA UNA CEDULA NUEVA CUANDO ES DISTINTA DE LA                
003420*--> ULTIMA YA GUARDADA, PARA EVITAR DUPLICADOS CONSECUTIVOS EN           
003430*--> LA TABLA ANTES DE QUE ENTRE AL SEARCH ALL ORDENADO.                  
003440 111-ACUMULA-UN-INGRESO SECTION.                                          
003450     IF WKS-TOPE-ING = 0                                                  
003460        OR ING-CEDULA-CLIENTE NOT = WKS-CED-ING (WKS-TOPE-ING)            
003470        ADD 1 TO WKS-TOPE-ING                                             
003480        MOVE ING-CEDULA-CLIENTE TO WKS-CED-ING (WKS-TOPE-ING)             
003490     END-IF                                                               
003500     READ INGINT                                                          
003510          AT END SET FIN-INGINT TO TRUE                                   
003520     END-READ.                                                            
003530 111-ACUMULA-UN-INGRESO-E. EXIT.                                          
003540                                                                          
003550*--> MISMA MECANICA QUE 110/111, SOBRE EL MAESTRO DE EGRESOS.             
003560 120-CARGA-TABLA-EGRESOS SECTION.                                         
003570     READ EGRINT                                                          
003580          AT END SET FIN-EGRINT TO TRUE                                   
003590     END-READ                                                             
003600     PERFORM 121-ACUMULA-UN-EGRESO UNTIL FIN-EGRINT.                      
003610 120-CARGA-TABLA-EGRESOS-E. EXIT.                                         
003620                                                                          
003630*--> MISMA MECANICA DE 111-ACUMULA-UN-INGRESO, SOBRE EGRINT.              
003640 121-ACUMULA-UN-EGRESO SECTION.                                           
003650     IF WKS-TOPE-EGR = 0                                                  
003660        OR EGR-CEDULA-CLIENTE NOT = WKS-CED-EGR (WKS-TOPE-EGR)            
003670        ADD 1 TO WKS-TOPE-EGR                                             
003680        MOVE EGR-CEDULA-CLIENTE TO WKS-CED-EGR (WKS-TOPE-EGR)             
003690     END-IF                                                               
003700     READ EGRINT                                                          
003710          AT END SET FIN-EGRINT TO TRUE                                   
003720     END-READ.                                                            
003730 121-ACUMULA-UN-EGRESO-E. EXIT.                                           
003740                                                                          
003750*--> TERMINADA LA CARGA, SE CIERRAN LOS MAESTROS Y SE REABREN EN          
003760*--> EXTENSION PARA AGREGAR LOS RENGLONES SIMULADOS AL FINAL.             
003770*--> CLICOR SE REABRE EN LECTURA PARA LA PASADA PRINCIPAL.                
003780*--> SE CIERRAN LOS TRES DE LA PASADA DE CARGA ANTES DE                   
003790*--> REABRIRLOS; UN COBOL DE ESTE COMPILADOR NO PERMITE CAMBIAR           
003800*--> DE MODO DE APERTURA SIN PASAR PRIMERO POR CLOSE.                     
003810 150-CIERRA-CARGA-ABRE-EXTEND SECTION.                                    
003820     CLOSE CLICOR INGINT EGRINT                                           
003830     OPEN EXTEND INGINT EGRINT                                            
003840     OPEN INPUT CLICOR                                                    
003850*--> MISMO CRITERIO DE ABORTAR LA CORRIDA SI ALGUNA REAPERTURA            
003860*--> FALLA, AHORA PARA LOS TRES ARCHIVOS EN SU NUEVO MODO.                
003870     IF FS-INGINT NOT = "00" OR FS-EGRINT NOT = "00"                      
003880                            OR FS-CLICOR NOT = "00"                       
003890        DISPLAY "BCSIN01 - ERROR AL REABRIR ARCHIVOS"                     
003900                UPON CONSOLE                                              
003910        MOVE 91 TO RETURN-CODE                                            
003920        STOP RUN                                                          
003930     END-IF.                                                              
003940 150-CIERRA-CARGA-ABRE-EXTEND-E. EXIT.                                    
003950                                                                          
003960*--> PASADA PRINCIPAL SOBRE CLICOR. SOLO SE CONSIDERAN PERSONAS.          
003970 200-PROCESA-CORE SECTION.                                                
003980*--> LECTURA CENTINELA ANTES DEL PERFORM UNTIL, ESTILO ESTANDAR           
003990*--> DEL DEPARTAMENTO PARA EVITAR UNA PRIMERA VUELTA EN FALSO             
004000*--> CUANDO EL ARCHIVO VIENE VACIO.                                       
004010     READ CLICOR                                                          
004020          AT END SET FIN-CLICOR TO TRUE                                   
004030     END-READ                                                             
004040     PERFORM 201-EVALUA-UN-CLIENTE UNTIL FIN-CLICOR.                      
004050 200-PROCESA-CORE-E. EXIT.                                                
004060                                                                          
004070*--> SOLO SE EVALUAN ENTIDADES TIPO PERSONA; LAS DEMAS ENTIDADES          
004080*--> DEL CORE (EMPRESAS, ETC) QUEDAN FUERA DE ESTE BURO. LAS DOS          
004090*--> VERIFICACIONES DE INGRESO Y EGRESO SON INDEPENDIENTES ENTRE          
004100*--> SI (UN CLIENTE PUEDE TENER INGRESO PERO NO EGRESO, O AL              
004110*--> CONTRARIO) Y SOLO SE CUENTA WKS-CREADOS PARA LOS INGRESOS.           
004120 201-EVALUA-UN-CLIENTE SECTION.                                           
004130     ADD 1 TO WKS-REG-LEIDOS-COR                                          
004140     IF COR-ES-PERSONA                                                    
004150        PERFORM 210-VERIFICA-INGRESO-CLIENTE                              
004160        IF NOT CLIENTE-TIENE-INGRESO                                      
004170           PERFORM 300-GENERA-INGRESO-MOCK                                
004180           ADD 1 TO WKS-CREADOS                                           
004190        END-IF                                                            
004200        PERFORM 220-VERIFICA-EGRESO-CLIENTE                               
004210        IF NOT CLIENTE-TIENE-EGRESO                                       
004220           PERFORM 230-GENERA-EGRESOS-MOCK                                
004230        END-IF                                                            
004240     END-IF                                                               
004250     READ CLICOR                                                          
004260          AT END SET FIN-CLICOR TO TRUE                                   
004270     END-READ.                                                            
004280 201-EVALUA-UN-CLIENTE-E. EXIT.                                           
004290                                                                          
004300*--> BUSQUEDA BINARIA EN LA TABLA CARGADA EN 110-CARGA-TABLA-             
004310*--> INGRESOS. SI LA TABLA QUEDA VACIA (WKS-TOPE-ING = 0) SE              
004320*--> DA POR NO ENCONTRADO SIN EJECUTAR EL SEARCH, PORQUE                  
004330*--> SEARCH ALL SOBRE UNA TABLA OCCURS 0 NO ES UNA OPERACION              
004340*--> SEGURA EN ESTE COMPILADOR.                                           
004350 210-VERIFICA-INGRESO-CLIENTE SECTION.                                    
004360     MOVE "N" TO WKS-TIENE-INGRESO                                        
004370     IF WKS-TOPE-ING > 0                                                  
004380        SET WKS-IX-ING TO 1                                               
004390*--> EL SET INICIAL DEL INDICE NO ES NECESARIO PARA EL SEARCH             
004400*--> ALL EN SI (ES BUSQUEDA BINARIA), PERO SE DEJA POR                    
004410*--> CONSISTENCIA CON EL PATRON DE SEARCH SECUENCIAL QUE USAN             
004420*--> OTROS PROGRAMAS DEL DEPARTAMENTO.                                    
004430        SEARCH ALL WKS-DATOS-TABLA-ING                                    
004440           AT END                                                         
004450                CONTINUE                                                  
004460           WHEN WKS-CED-ING (WKS-IX-ING)                                  
004470                          = COR-NUMERO-IDENTIFICACION                     
004480                MOVE "S" TO WKS-TIENE-INGRESO                             
004490        END-SEARCH                                                        
004500     END-IF.                                                              
004510 210-VERIFICA-INGRESO-CLIENTE-E. EXIT.                                    
004520                                                                          
004530*--> MISMA MECANICA DE BUSQUEDA SOBRE LA TABLA DE EGRESOS. NO             
004540*--> SE FUSIONA CON 210 EN UN SOLO PARRAFO PARAMETRIZADO PORQUE           
004550*--> CADA TABLA TIENE SU PROPIO INDICE Y SU PROPIA BANDERA.               
004560 220-VERIFICA-EGRESO-CLIENTE SECTION.                                     
004570     MOVE "N" TO WKS-TIENE-EGRESO                                         
004580     IF WKS-TOPE-EGR > 0                                                  
004590        SET WKS-IX-EGR TO 1                                               
004600        SEARCH ALL WKS-DATOS-TABLA-EGR                                    
004610           AT END                                                         
004620                CONTINUE                                                  
004630           WHEN WKS-CED-EGR (WKS-IX-EGR)                                  
004640                          = COR-NUMERO-IDENTIFICACION                     
004650                MOVE "S" TO WKS-TIENE-EGRESO                              
004660        END-SEARCH                                                        
004670     END-IF.                                                              
004680 220-VERIFICA-EGRESO-CLIENTE-E. EXIT.                                     
004690                                                                          
004700*--> GENERA Y ESCRIBE EL UNICO RENGLON DE INGRESO SIMULADO PARA           
004710*--> UN CLIENTE SIN INGRESOS PREVIOS. EL PRODUCTO DE INGRESO DE           
004720*--> ESTE BURO ES SIEMPRE CUENTA DE AHORRO; NO HAY VARIANTES              
004730*--> COMO EN LOS EGRESOS (TARJETA/PRESTAMO).                              
004740 300-GENERA-INGRESO-MOCK SECTION.                                         
004750     INITIALIZE REG-INGRESO-INTERNO                                       
004760     MOVE COR-NUMERO-IDENTIFICACION TO ING-CEDULA-CLIENTE                 
004770     MOVE COR-NOMBRE                TO ING-NOMBRES                        
004780*--> INSTITUCION BANCARIA Y PRODUCTO QUEDAN FIJOS PORQUE TODO             
004790*--> ESTE BURO SIMULA PRODUCTOS DEL MISMO BANCO INTERNO.                  
004800     MOVE "BANCO BANQUITO"          TO ING-INSTITUCION-BANCARIA           
004810     MOVE "CUENTA DE AHORRO"        TO ING-PRODUCTO                       
004820*--> SALDO PROMEDIO ENTRE Q800 Y Q2799, RANGO PROPIO DE UNA               
004830*--> CUENTA DE AHORRO MODESTA DE ESTE BANCO SIMULADO.                     
004840     MOVE 0  TO WKS-ALEAT-MIN                                             
004850     MOVE 1999 TO WKS-ALEAT-MAX                                           
004860     PERFORM 910-ALEATORIO-RANGO                                          
004870     COMPUTE ING-SALDO-PROMEDIO-MES = 800 + WKS-ALEAT-RESULTADO           
004880*--> NUMERO DE CUENTA FICTICIO: PREFIJO FIJO "100" MAS SIETE              
004890*--> DIGITOS SORTEADOS, PARA QUE NO COLISIONE CON NUMERACION              
004900*--> REAL DE PRODUCTOS DEL BANCO.                                         
004910     MOVE 0       TO WKS-ALEAT-MIN                                        
004920     MOVE 9999998 TO WKS-ALEAT-MAX                                        
004930     PERFORM 910-ALEATORIO-RANGO                                          
004940     MOVE "100"             TO ING-NUMERO-CUENTA (1:3)                    
004950     MOVE WKS-ALEAT-RESULTADO TO ING-NUMERO-CUENTA (4:7)                  
004960*--> VER NOTA DE RETROCESO DE FECHA EN 400-GENERA-EGRESO-                 
004970*--> TARJETA: MISMA REGLA DE 0 A 13 DIAS, AQUI PARA EL INGRESO.           
004980     MOVE 0  TO WKS-ALEAT-MIN                                             
004990     MOVE 13 TO WKS-ALEAT-MAX                                             
005000     PERFORM 910-ALEATORIO-RANGO                                          
005010     MOVE WKS-ALEAT-RESULTADO TO WKS-DIAS-A-RESTAR                        
005020     PERFORM 920-RESTA-DIAS-FECHA                                         
005030     MOVE WKS-FECHA-RESULT-CCYYMMDD TO ING-FECHA-REGISTRO                 
005040     MOVE WKS-FECHA-HOY-CCYYMMDD    TO ING-FECHA-ACTUALIZACION            
005050*--> VERSION 1 PORQUE ESTE ES UN RENGLON RECIEN CREADO; NO HAY            
005060*--> MECANISMO EN ESTE PROGRAMA PARA REVISIONAR UN RENGLON YA             
005070*--> EXISTENTE (LA VERIFICACION DE 210 YA DESCARTO ESE CASO).             
005080     MOVE 1                         TO ING-VERSION                        
005090     WRITE REG-INGRESO-INTERNO                                            
005100*--> UN ERROR DE ESCRITURA SOLO SE AVISA POR CONSOLA; NO SE               
005110*--> ABORTA LA CORRIDA PARA NO PERDER EL PROCESAMIENTO DE LOS             
005120*--> DEMAS CLIENTES DE CLICOR QUE AUN FALTAN.                             
005130     IF FS-INGINT NOT = "00"                                              
005140        DISPLAY "BCSIN01 - ERROR AL ESCRIBIR INGINT, STATUS: "            
005150                 FS-INGINT UPON CONSOLE                                   
005160     END-IF.                                                              
005170 300-GENERA-INGRESO-MOCK-E. EXIT.                                         
005180                                                                          
005190*--> SELECCIONA EL MIX DE PRODUCTO (0=SOLO TARJETA, 1=SOLO                
005200*--> PRESTAMO, 2=AMBOS) Y DESPACHA A LOS GENERADORES DE CADA              
005210*--> PRODUCTO. UN CLIENTE TIENE A LO SUMO UN RENGLON DE CADA              
005220*--> PRODUCTO, NUNCA MAS DE DOS RENGLONES EN TOTAL.                       
005230 230-GENERA-EGRESOS-MOCK SECTION.                                         
005240*--> SORTEO DE TRES VIAS CON PROBABILIDAD UNIFORME ENTRE LAS              
005250*--> TRES OPCIONES (SOLIC. 0603, ANTES ERA SOLO DOS VIAS Y UN             
005260*--> CLIENTE NUNCA PODIA RECIBIR AMBOS PRODUCTOS A LA VEZ).               
005270     MOVE 0 TO WKS-ALEAT-MIN                                              
005280     MOVE 2 TO WKS-ALEAT-MAX                                              
005290     PERFORM 910-ALEATORIO-RANGO                                          
005300     MOVE WKS-ALEAT-RESULTADO TO WKS-SELECTOR-PRODUCTO                    
005310*--> SELECTOR 0 O 2 INCLUYE TARJETA. LOS DOS GENERADORES DE               
005320*--> PRODUCTO SE LLAMAN CON EL CLIENTE ACTUAL TODAVIA CARGADO             
005330*--> EN EL AREA DE REGISTRO DE CLICOR DE LA LECTURA DE 200.               
005340     IF WKS-SELECTOR-PRODUCTO = 0 OR WKS-SELECTOR-PRODUCTO = 2            
005350        PERFORM 400-GENERA-EGRESO-TARJETA                                 
005360     END-IF                                                               
005370*--> SELECTOR 1 O 2 INCLUYE PRESTAMO. UN SELECTOR DE 2 EJECUTA            
005380*--> LOS DOS PARRAFOS, DEJANDO DOS RENGLONES DE EGRESO PARA EL            
005390*--> MISMO CLIENTE.                                                       
005400     IF WKS-SELECTOR-PRODUCTO = 1 OR WKS-SELECTOR-PRODUCTO = 2            
005410        PERFORM 410-GENERA-EGRESO-PRESTAMO                                
005420     END-IF.                                                              
005430 230-GENERA-EGRESOS-MOCK-E. EXIT.                                         
005440                                                                          
005450*--> RENGLON DE EGRESO TIPO TARJETA DE CREDITO, SEGUN LA REGLA            
005460*--> DE NEGOCIO PROPIA DEL DEPARTAMENTO PARA ESTE PRODUCTO.               
005470 400-GENERA-EGRESO-TARJETA SECTION.                                       
005480*--> LIMPIA EL RENGLON DE TRABAJO ANTES DE ARMARLO; EVITA QUE             
005490*--> BASURA DE UN CLIENTE ANTERIOR SOBREVIVA EN UN CAMPO QUE              
005500*--> ESTE PARRAFO NO LLEGUE A TOCAR.                                      
005510     INITIALIZE REG-EGRESO-INTERNO                                        
005520*--> CEDULA Y NOMBRE VIENEN TAL CUAL DEL MAESTRO CLICOR, SIN              
005530*--> NINGUNA TRANSFORMACION.                                              
005540     MOVE COR-NUMERO-IDENTIFICACION TO EGR-CEDULA-CLIENTE                 
005550     MOVE COR-NOMBRE                TO EGR-NOMBRES                        
005560     MOVE "BANCO BANQUITO"          TO EGR-INSTITUCION-BANCARIA           
005570     MOVE "TARJETA_DE_CREDITO"      TO EGR-PRODUCTO                       
005580*--> VOLTEO DE MONEDA: MITAD DE LAS TARJETAS SALEN AL DIA                 
005590*--> (CERO MESES PENDIENTES), LA OTRA MITAD CON 1 A 36 MESES              
005600*--> DE ATRASO ACUMULADO.                                                 
005610     MOVE 0 TO WKS-ALEAT-MIN                                              
005620     MOVE 1 TO WKS-ALEAT-MAX                                              
005630     PERFORM 910-ALEATORIO-RANGO                                          
005640     IF WKS-ALEAT-RESULTADO = 0                                           
005650        MOVE 0 TO EGR-MESES-PENDIENTES                                    
005660     ELSE                                                                 
005670        MOVE 1  TO WKS-ALEAT-MIN                                          
005680        MOVE 36 TO WKS-ALEAT-MAX                                          
005690        PERFORM 910-ALEATORIO-RANGO                                       
005700        MOVE WKS-ALEAT-RESULTADO TO EGR-MESES-PENDIENTES                  
005710     END-IF                                                               
005720*--> SALDO PENDIENTE ENTRE Q300 Y Q3999, RANGO TIPICO DE UN               
005730*--> SALDO DE TARJETA DE CREDITO DE CONSUMO.                              
005740     MOVE 300  TO WKS-ALEAT-MIN                                           
005750     MOVE 3999 TO WKS-ALEAT-MAX                                           
005760     PERFORM 910-ALEATORIO-RANGO                                          
005770     MOVE WKS-ALEAT-RESULTADO TO EGR-SALDO-PENDIENTE                      
005780*--> CUOTA MENSUAL DE PAGO MINIMO ENTRE Q20 Y Q99.                        
005790     MOVE 20 TO WKS-ALEAT-MIN                                             
005800     MOVE 99 TO WKS-ALEAT-MAX                                             
005810     PERFORM 910-ALEATORIO-RANGO                                          
005820     MOVE WKS-ALEAT-RESULTADO TO EGR-CUOTA-PAGO                           
005830*--> LA BANDERA DE MORA SE DERIVA DIRECTO DE MESES-PENDIENTES:            
005840*--> CERO MESES ES "AL DIA", CUALQUIER OTRO VALOR ES MORA.                
005850     IF EGR-MESES-PENDIENTES = 0                                          
005860        MOVE "NO" TO EGR-MORA                                             
005870     ELSE                                                                 
005880        MOVE "SI" TO EGR-MORA                                             
005890     END-IF                                                               
005900     PERFORM 500-MONEDA-MORA-3M                                           
005910*--> LA FECHA DE REGISTRO DEL EGRESO SIGUE LA MISMA REGLA DE              
005920*--> RETROCESO QUE EL INGRESO SIMULADO (300-GENERA-INGRESO-MOCK):         
005930*--> HOY MENOS UN DESPLAZAMIENTO ALEATORIO DE 0 A 13 DIAS. SE             
005940*--> RESUELVE UNA SEMILLA NUEVA AQUI PORQUE ES UN SORTEO                  
005950*--> INDEPENDIENTE DEL QUE SE HIZO PARA EL INGRESO DEL MISMO              
005960*--> CLIENTE, Y PORQUE CADA PRODUCTO DE EGRESO (TARJETA/PRESTAMO)         
005970*--> PUEDE QUEDAR CON UNA FECHA DE REGISTRO DISTINTA.                     
005980     MOVE 0  TO WKS-ALEAT-MIN                                             
005990     MOVE 13 TO WKS-ALEAT-MAX                                             
006000     PERFORM 910-ALEATORIO-RANGO                                          
006010     MOVE WKS-ALEAT-RESULTADO TO WKS-DIAS-A-RESTAR                        
006020     PERFORM 920-RESTA-DIAS-FECHA                                         
006030     MOVE WKS-FECHA-RESULT-CCYYMMDD TO EGR-FECHA-REGISTRO                 
006040     MOVE WKS-FECHA-HOY-CCYYMMDD    TO EGR-FECHA-ACTUALIZACION            
006050     MOVE 1                         TO EGR-VERSION                        
006060*--> LA FECHA DE ACTUALIZACION SI QUEDA EN LA FECHA DE HOY; SOLO          
006070*--> EL REGISTRO ORIGINAL SE RETROFECHA, IGUAL QUE EN INGRESOS.           
006080*--> MISMO CRITERIO DE NO ABORTAR LA CORRIDA POR UN ERROR DE              
006090*--> ESCRITURA AISLADO, IGUAL QUE EN 300-GENERA-INGRESO-MOCK.             
006100     WRITE REG-EGRESO-INTERNO                                             
006110     IF FS-EGRINT NOT = "00"                                              
006120        DISPLAY "BCSIN01 - ERROR AL ESCRIBIR EGRINT, STATUS: "            
006130                 FS-EGRINT UPON CONSOLE                                   
006140     END-IF.                                                              
006150 400-GENERA-EGRESO-TARJETA-E. EXIT.                                       
006160                                                                          
006170*--> RENGLON DE EGRESO TIPO PRESTAMO VEHICULAR. MISMA MECANICA            
006180*--> DE 400, CON LOS RANGOS PROPIOS DE ESTE PRODUCTO.                     
006190 410-GENERA-EGRESO-PRESTAMO SECTION.                                      
006200*--> MISMA LIMPIEZA INICIAL DEL RENGLON QUE EN 400, PORQUE ESTE           
006210*--> PARRAFO PUEDE CORRER EN LA MISMA VUELTA DE CLIENTE QUE AQUEL         
006220*--> (SELECTOR = 2) Y NO DEBEN COMPARTIR NINGUN DATO RESIDUAL.            
006230     INITIALIZE REG-EGRESO-INTERNO                                        
006240*--> CEDULA Y NOMBRE, MISMO ORIGEN QUE EN LA TARJETA.                     
006250     MOVE COR-NUMERO-IDENTIFICACION TO EGR-CEDULA-CLIENTE                 
006260     MOVE COR-NOMBRE                TO EGR-NOMBRES                        
006270     MOVE "BANCO BANQUITO"          TO EGR-INSTITUCION-BANCARIA           
006280     MOVE "PRESTAMO"                TO EGR-PRODUCTO                       
006290*--> MISMO VOLTEO DE MONEDA QUE LA TARJETA, PERO EL RANGO DE              
006300*--> MESES DE ATRASO DEL PRESTAMO VEHICULAR ES MAS AMPLIO                 
006310*--> (12 A 47) PORQUE SU PLAZO ORIGINAL TAMBIEN LO ES.                    
006320     MOVE 0 TO WKS-ALEAT-MIN                                              
006330     MOVE 1 TO WKS-ALEAT-MAX                                              
006340     PERFORM 910-ALEATORIO-RANGO                                          
006350     IF WKS-ALEAT-RESULTADO = 0                                           
006360        MOVE 0 TO EGR-MESES-PENDIENTES                                    
006370     ELSE                                                                 
006380        MOVE 12 TO WKS-ALEAT-MIN                                          
006390        MOVE 47 TO WKS-ALEAT-MAX                                          
006400        PERFORM 910-ALEATORIO-RANGO                                       
006410        MOVE WKS-ALEAT-RESULTADO TO EGR-MESES-PENDIENTES                  
006420     END-IF                                                               
006430*--> SALDO PENDIENTE ENTRE Q2000 Y Q7999, MAS ALTO QUE EL DE              
006440*--> TARJETA POR TRATARSE DE UN PRESTAMO VEHICULAR.                       
006450     MOVE 2000 TO WKS-ALEAT-MIN                                           
006460     MOVE 7999 TO WKS-ALEAT-MAX                                           
006470     PERFORM 910-ALEATORIO-RANGO                                          
006480     MOVE WKS-ALEAT-RESULTADO TO EGR-SALDO-PENDIENTE                      
006490*--> CUOTA MENSUAL ENTRE Q100 Y Q599.                                     
006500     MOVE 100 TO WKS-ALEAT-MIN                                            
006510     MOVE 599 TO WKS-ALEAT-MAX                                            
006520     PERFORM 910-ALEATORIO-RANGO                                          
006530     MOVE WKS-ALEAT-RESULTADO TO EGR-CUOTA-PAGO                           
006540*--> MISMA DERIVACION DE MORA QUE EN LA TARJETA.                          
006550     IF EGR-MESES-PENDIENTES = 0                                          
006560        MOVE "NO" TO EGR-MORA                                             
006570     ELSE                                                                 
006580        MOVE "SI" TO EGR-MORA                                             
006590     END-IF                                                               
006600     PERFORM 500-MONEDA-MORA-3M                                           
006610*--> MISMA REGLA DE RETROCESO DE FECHA QUE EN 400-GENERA-EGRESO-          
006620*--> TARJETA Y EN 300-GENERA-INGRESO-MOCK: 0 A 13 DIAS ANTES DE           
006630*--> HOY, SORTEADOS DE NUEVO PORQUE EL PRESTAMO ES UN RENGLON             
006640*--> INDEPENDIENTE DE LA TARJETA (UN CLIENTE PUEDE RECIBIR AMBOS          
006650*--> PRODUCTOS CON SELECTOR = 2 Y CADA UNO LLEVA SU PROPIA FECHA).        
006660     MOVE 0  TO WKS-ALEAT-MIN                                             
006670     MOVE 13 TO WKS-ALEAT-MAX                                             
006680     PERFORM 910-ALEATORIO-RANGO                                          
006690     MOVE WKS-ALEAT-RESULTADO TO WKS-DIAS-A-RESTAR                        
006700     PERFORM 920-RESTA-DIAS-FECHA                                         
006710     MOVE WKS-FECHA-RESULT-CCYYMMDD TO EGR-FECHA-REGISTRO                 
006720     MOVE WKS-FECHA-HOY-CCYYMMDD    TO EGR-FECHA-ACTUALIZACION            
006730     MOVE 1                         TO EGR-VERSION                        
006740*--> MISMO CRITERIO QUE EN LOS DOS PARRAFOS ANTERIORES.                   
006750     WRITE REG-EGRESO-INTERNO                                             
006760     IF FS-EGRINT NOT = "00"                                              
006770        DISPLAY "BCSIN01 - ERROR AL ESCRIBIR EGRINT, STATUS: "            
006780                 FS-EGRINT UPON CONSOLE                                   
006790     END-IF.                                                              
006800 410-GENERA-EGRESO-PRESTAMO-E. EXIT.                                      
006810                                                                          
006820*--> VOLTEO DE MONEDA INDEPENDIENTE PARA MORA-ULT-TRES-MESES,             
006830*--> COMPARTIDO POR LOS DOS GENERADORES DE EGRESO (400 Y 410).            
006840*--> NO TIENE RELACION ALGUNA CON MESES-PENDIENTES.                       
006850*--> EL CAMPO MORA-ULT-TRES-MESES SE AGREGO POR LA SOLICITUD              
006860*--> 0512 COMO UNA BANDERA COMPLETAMENTE APARTE DE MORA/MESES-            
006870*--> PENDIENTES; UN EGRESO PUEDE ESTAR AL DIA EN EL MES ACTUAL            
006880*--> Y AUN ASI HABER TENIDO MORA EN LOS TRES MESES ANTERIORES.            
006890 500-MONEDA-MORA-3M SECTION.                                              
006900*--> RANGO 0-1 CLASICO DE VOLTEO DE MONEDA, MISMO PATRON QUE EL           
006910*--> USADO PARA MESES-PENDIENTES EN 400/410.                              
006920     MOVE 0 TO WKS-ALEAT-MIN                                              
006930     MOVE 1 TO WKS-ALEAT-MAX                                              
006940     PERFORM 910-ALEATORIO-RANGO                                          
006950     MOVE WKS-ALEAT-RESULTADO TO WKS-MONEDA                               
006960     IF WKS-MONEDA = 0                                                    
006970        MOVE "NO" TO EGR-MORA-ULT-TRES-MESES                              
006980     ELSE                                                                 
006990        MOVE "SI" TO EGR-MORA-ULT-TRES-MESES                              
007000     END-IF.                                                              
007010 500-MONEDA-MORA-3M-E. EXIT.                                              
007020                                                                          
007030*--> GENERADOR PSEUDO-ALEATORIO CONGRUENCIAL PROPIO DEL                   
007040*--> DEPARTAMENTO. RECIBE WKS-ALEAT-MIN/MAX (INCLUSIVOS) Y                
007050*--> DEVUELVE WKS-ALEAT-RESULTADO EN ESE RANGO. LA SEMILLA SE             
007060*--> RENUEVA EN CADA LLAMADA PARA QUE LLAMADAS SUCESIVAS NO               
007070*--> REPITAN EL MISMO VALOR.                                              
007080 910-ALEATORIO-RANGO SECTION.                                             
007090*--> MULTIPLICADOR Y CONSTANTE CLASICOS DE UN GENERADOR                   
007100*--> CONGRUENCIAL LINEAL; NO SE BUSCA CALIDAD CRIPTOGRAFICA,              
007110*--> SOLO UNA DISPERSION RAZONABLE PARA DATOS DE PRUEBA.                  
007120     COMPUTE WKS-SEMILLA = (WKS-SEMILLA * 22695477 + 1)                   
007130*--> EL COMP DE NUEVE DIGITOS PUEDE DESBORDAR A NEGATIVO EN LA            
007140*--> MULTIPLICACION; SE NORMALIZA A POSITIVO ANTES DE LA DIVIDE.          
007150     IF WKS-SEMILLA < 0                                                   
007160        COMPUTE WKS-SEMILLA = WKS-SEMILLA * -1                            
007170     END-IF                                                               
007180     COMPUTE WKS-ALEAT-RANGO = WKS-ALEAT-MAX - WKS-ALEAT-MIN + 1          
007190*--> EL RESIDUO DE LA DIVISION CAE EN [0, RANGO-1]; SUMANDO EL            
007200*--> MINIMO SE DESPLAZA AL RANGO PEDIDO [MIN, MAX].                       
007210     DIVIDE WKS-SEMILLA BY WKS-ALEAT-RANGO                                
007220            GIVING WKS-ALEAT-RESIDUO                                      
007230            REMAINDER WKS-ALEAT-RESULTADO                                 
007240     COMPUTE WKS-ALEAT-RESULTADO = WKS-ALEAT-RESULTADO                    
007250                                 + WKS-ALEAT-MIN.                         
007260 910-ALEATORIO-RANGO-E. EXIT.                                             
007270                                                                          
007280*--> RESTA WKS-DIAS-A-RESTAR DIAS A LA FECHA DE HOY, APOYADA EN           
007290*--> LA TABLA DE FIN DE MES TABLA-DIAS. NO SE USA NINGUNA                 
007300*--> FUNCION DE FECHA DEL COMPILADOR.                                     
007310 920-RESTA-DIAS-FECHA SECTION.                                            
007320*--> PARTE SIEMPRE DE HOY Y RETROCEDE UN DIA A LA VEZ, TANTAS             
007330*--> VECES COMO INDIQUE WKS-DIAS-A-RESTAR (0 A 13 EN ESTE                 
007340*--> PROGRAMA). SI EL DESPLAZAMIENTO ES CERO EL PERFORM NO                
007350*--> ITERA Y LA FECHA RESULTANTE QUEDA IGUAL A HOY.                       
007360     MOVE WKS-FECHA-HOY-CCYYMMDD TO WKS-FECHA-RESULT-CCYYMMDD             
007370     PERFORM 921-RESTA-UN-DIA WKS-DIAS-A-RESTAR TIMES.                    
007380 920-RESTA-DIAS-FECHA-E. EXIT.                                            
007390                                                                          
007400*--> RETROCEDE UN SOLO DIA SOBRE WKS-FR-DD/MM/CCYY. CUANDO EL             
007410*--> DIA YA ESTA EN 1 HAY QUE CRUZAR DE MES (Y, SI EL MES ERA             
007420*--> ENERO, DE ANIO TAMBIEN) Y REPONER EL DIA CON EL ULTIMO DIA           
007430*--> DEL MES ANTERIOR, TOMADO DE LA TABLA DIA-FIN-MES.                    
007440 921-RESTA-UN-DIA SECTION.                                                
007450     IF WKS-FR-DD > 1                                                     
007460        SUBTRACT 1 FROM WKS-FR-DD                                         
007470     ELSE                                                                 
007480        IF WKS-FR-MM > 1                                                  
007490           SUBTRACT 1 FROM WKS-FR-MM                                      
007500        ELSE                                                              
007510           MOVE 12 TO WKS-FR-MM                                           
007520           SUBTRACT 1 FROM WKS-FR-CCYY                                    
007530        END-IF                                                            
007540        MOVE DIA-FIN-MES (WKS-FR-MM) TO WKS-FR-DD                         
007550     END-IF.                                                              
007560 921-RESTA-UN-DIA-E. EXIT.                                                
007570                                                                          
007580*--> RESUMEN DE FIN DE CORRIDA. A DIFERENCIA DE BCCNS01, AQUI NO          
007590*--> HAY CODIGO DE RETORNO VARIABLE QUE MOSTRAR: LA CORRIDA               
007600*--> SIEMPRE TERMINA EN 00 SI LLEGO HASTA ESTE PARRAFO.                   
007610 900-ESTADISTICAS SECTION.                                                
007620     DISPLAY "*****************************************"                  
007630             UPON CONSOLE                                                 
007640     MOVE WKS-REG-LEIDOS-COR TO WKS-MASCARA                               
007650     DISPLAY "REGISTROS LEIDOS EN CLICOR: " WKS-MASCARA                   
007660             UPON CONSOLE                                                 
007670*--> EL NOMBRE DE LA ETIQUETA "CREADOS" QUEDA ENTRE PARENTESIS            
007680*--> PORQUE ES ASI COMO EL OPERADOR LO BUSCA EN LA BITACORA               
007690*--> DESDE QUE SE ESTANDARIZO EL NOMBRE CON EL RESTO DE CORRIDAS          
007700*--> DE SINCRONIZACION DEL DEPARTAMENTO.                                  
007710     MOVE WKS-CREADOS TO WKS-MASCARA                                      
007720     DISPLAY "CLIENTES CON INGRESO CREADOS (CREADOS): "                   
007730             WKS-MASCARA UPON CONSOLE                                     
007740     DISPLAY "*****************************************"                  
007750             UPON CONSOLE.                                                
007760 900-ESTADISTICAS-E. EXIT.                                                
007770                                                                          
007780*--> CIERRE FINAL. INGINT Y EGRINT ESTAN EN MODO EXTEND EN ESTE           
007790*--> PUNTO, ASI QUE EL CLOSE TAMBIEN ASEGURA EN DISCO LOS                 
007800*--> RENGLONES SIMULADOS ESCRITOS DURANTE LA PASADA PRINCIPAL.            
007810 990-CIERRA-ARCHIVOS SECTION.                                             
007820     CLOSE CLICOR INGINT EGRINT.                                          
007830 990-CIERRA-ARCHIVOS-E. EXIT.                                             
