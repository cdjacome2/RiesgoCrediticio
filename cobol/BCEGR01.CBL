000010*****************************************************************         
000020*              COPY BCEGR01 - MAESTRO EGRESOS INTERNO           *         
000030*****************************************************************         
000040*    BURO CREDITICIO INTERNO - OBLIGACIONES DEL CLIENTE         *         
000050*    (TARJETA DE CREDITO Y PRESTAMO VEHICULAR), CON BANDERAS    *         
000060*    DE MORA DERIVADAS DE MESES-PENDIENTES.                     *         
000070*    LLAVE LOGICA: EGR-CEDULA-CLIENTE (MISMO CRITERIO QUE       *         
000080*    BCING01 - AGRUPADO POR CEDULA, TRATADO AQUI COMO           *         
000090*    SECUENCIAL).                                                *        
000100*****************************************************************         
000110*  FECHA     PROGRAMADOR      DESCRIPCION                      *          
000120*  --------- ---------------- -------------------------------- *          
000130*  19/07/1986 RGOM (RGOM)     CREACION DEL LAYOUT ORIGINAL      *         
000140*  02/09/1993 LCAS (LCAS)     SE AGREGA MORA-ULT-TRES-MESES     *         
000150*  28/01/1999 MPER (MPER)     REVISION Y2K - FECHAS A CCYYMMDD  *         
000160 01  REG-EGRESO-INTERNO.                                                  
000170     05  EGR-CEDULA-CLIENTE         PIC X(10).                            
000180     05  EGR-NOMBRES                PIC X(60).                            
000190     05  EGR-INSTITUCION-BANCARIA   PIC X(40).                            
000200     05  EGR-PRODUCTO               PIC X(20).                            
000210     05  EGR-SALDO-PENDIENTE        PIC S9(07)V9(02) COMP-3.              
000220     05  EGR-MESES-PENDIENTES       PIC S9(03) COMP-3.                    
000230     05  EGR-CUOTA-PAGO             PIC S9(05)V9(02) COMP-3.              
000240     05  EGR-MORA                   PIC X(02).                            
000250         88  EGR-EN-MORA                      VALUE "SI".                 
000260         88  EGR-SIN-MORA                     VALUE "NO".                 
000270     05  EGR-MORA-ULT-TRES-MESES    PIC X(02).                            
000280         88  EGR-MORA-3M-SI                   VALUE "SI".                 
000290         88  EGR-MORA-3M-NO                   VALUE "NO".                 
000300     05  EGR-FECHA-REGISTRO         PIC 9(08).                            
000310     05  EGR-FECHA-ACTUALIZACION    PIC 9(08).                            
000320     05  EGR-VERSION                PIC 9(09) COMP-3.                     
000330     05  FILLER                     PIC X(08).                            
