000010*****************************************************************         
000020* FECHA       : 11/09/1987                                      *         
000030* PROGRAMADOR : R. GOMEZ (RGOM)                                 *         
000040* APLICACION  : BURO CREDITICIO INTERNO                         *         
000050* PROGRAMA    : BCCNS01                                         *         
000060* TIPO        : BATCH                                           *         
000070* DESCRIPCION : CONSULTA DE BURO INTERNO POR CEDULA. LEE LOS    *         
000080*             : MAESTROS DE INGRESOS Y EGRESOS INTERNOS,        *         
000090*             : LOCALIZA TODOS LOS RENGLONES DE LA CEDULA       *         
000100*             : RECIBIDA Y ARMA UN UNICO REGISTRO DE RESPUESTA  *         
000110*             : CONSOLIDADO PARA EL LOTE DE SALIDA.             *         
000120* ARCHIVOS    : INGINT=ENTRADA, EGRINT=ENTRADA, CONBUR=SALIDA   *         
000130* ACCION (ES) : C=CONSULTAR                                     *         
000140* INSTALADO   : 03/10/1987                                      *         
000150*****************************************************************         
000160*  CONTROL DE CAMBIOS                                           *         
000170*  ---------------------------------------------------------    *         
000180*  11/09/1987 RGOM  SOLICITUD 0142 - VERSION ORIGINAL            *        
000190*  22/01/1988 RGOM  SOLICITUD 0167 - AJUSTE DE MENSAJES DE       *        
000200*                   CONSOLA PARA OPERACION NOCTURNA              *        
000210*  14/06/1990 LCAS  SOLICITUD 0389 - SE AGREGA CONTADOR DE       *        
000220*                   RENGLONES DESCARTADOS POR TOPE DE TABLA      *        
000230*  02/09/1993 LCAS  SOLICITUD 0512 - EGRESOS AHORA INCLUYE       *        
000240*                   BANDERA MORA-ULT-TRES-MESES EN EL REPORTE    *        
000250*  28/01/1999 MPER  SOLICITUD 0811 - REVISION Y2K, FECHAS A      *        
000260*                   OCHO POSICIONES (CCYYMMDD) EN AMBOS MAESTROS *        
000270*  19/05/2004 MPER  SOLICITUD 1042 - VALIDACION NO-ENCONTRADO    *        
000280*                   AHORA EMITE CODIGO DE RETORNO 04             *        
000290*  07/11/2011 JCAS  SOLICITUD 1588 - LECTURA SECUENCIAL PASA A   *        
000300*                   DOS PASADAS INDEPENDIENTES (ANTES COMPARTIA  *        
000310*                   UN SOLO PUNTERO DE LECTURA EQUIVOCADO)       *        
000320*  30/03/2018 JCAS  SOLICITUD 1977 - SE DOCUMENTA TOPE DE 20     *        
000330*                   RENGLONES POR LISTA EN BCRES01               *        
000340*****************************************************************         
000350*--> NOTA DEL DEPARTAMENTO: ESTE PROGRAMA ES DE UNA SOLA                  
000360*--> CONSULTA POR CORRIDA (CEDULA RECIBIDA EN SYSIN). PARA                
000370*--> CONSULTAS MASIVAS EL OPERADOR DEBE CORRERLO UNA VEZ POR              
000380*--> CEDULA MEDIANTE UN PROCEDIMIENTO DE JCL EN LOTE, NO HAY              
000390*--> VERSION DE ESTE PROGRAMA QUE ACEPTE LISTA DE CEDULAS.                
000400 IDENTIFICATION DIVISION.                                                 
000410 PROGRAM-ID.    BCCNS01.                                                  
000420 AUTHOR.        R. GOMEZ.                                                 
000430 INSTALLATION.  BANCO INDUSTRIAL - DEPTO SISTEMAS.                        
000440 DATE-WRITTEN.  11/09/1987.                                               
000450 DATE-COMPILED.                                                           
000460 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE            
000470                SISTEMAS. PROHIBIDA SU REPRODUCCION.                      
000480 ENVIRONMENT DIVISION.                                                    
000490 CONFIGURATION SECTION.                                                   
000500 SPECIAL-NAMES.                                                           
000510     C01 IS TOP-OF-FORM.                                                  
000520 INPUT-OUTPUT SECTION.                                                    
000530 FILE-CONTROL.                                                            
000540*--> LOS TRES ARCHIVOS DE ESTE PROGRAMA SON SECUENCIALES DE               
000550*--> CINTA/DISCO ASIGNADOS POR NOMBRE LOGICO EN EL JCL; NO HAY            
000560*--> ACCESO DIRECTO NI VSAM EN ESTA CONSULTA.                             
000570     SELECT INGINT ASSIGN TO INGINT                                       
000580            ORGANIZATION   IS SEQUENTIAL                                  
000590            FILE STATUS    IS FS-INGINT.                                  
000600     SELECT EGRINT ASSIGN TO EGRINT                                       
000610            ORGANIZATION   IS SEQUENTIAL                                  
000620            FILE STATUS    IS FS-EGRINT.                                  
000630     SELECT CONBUR ASSIGN TO CONBUR                                       
000640            ORGANIZATION   IS SEQUENTIAL                                  
000650            FILE STATUS    IS FS-CONBUR.                                  
000660 DATA DIVISION.                                                           
000670 FILE SECTION.                                                            
000680*--> MAESTRO DE INGRESOS INTERNOS (CUENTAS DE AHORRO, ETC). ESTE          
000690*--> PROGRAMA LO ABRE SOLO DE LECTURA, NUNCA ESCRIBE EN EL; LA            
000700*--> ESCRITURA DE INGRESOS LA HACE EXCLUSIVAMENTE BCSIN01.                
000710 FD  INGINT.                                                              
000720     COPY BCING01.                                                        
000730*--> MAESTRO DE EGRESOS INTERNOS (TARJETAS Y PRESTAMOS). MISMO            
000740*--> TRATO QUE INGINT: SOLO LECTURA DESDE ESTE PROGRAMA.                  
000750 FD  EGRINT.                                                              
000760     COPY BCEGR01.                                                        
000770*--> SALIDA DE LA CONSULTA, UN REGISTRO POR CEDULA CONSULTADA.            
000780*--> SOLO SE ESCRIBE CUANDO EL CLIENTE FUE LOCALIZADO; SI NO, EL          
000790*--> ARCHIVO QUEDA VACIO (CERO REGISTROS) PERO SE ABRE IGUAL.             
000800 FD  CONBUR.                                                              
000810     COPY BCRES01.                                                        
000820 WORKING-STORAGE SECTION.                                                 
000830*****************************************************************         
000840*               VARIABLES DE FILE STATUS                        *         
000850*****************************************************************         
000860*--> STATUS DEL MAESTRO DE INGRESOS. "00" ABRE/LEE BIEN.                  
000870 01  FS-INGINT                      PIC XX       VALUE SPACES.            
000880*--> STATUS DEL MAESTRO DE EGRESOS, MISMA CONVENCION QUE ARRIBA.          
000890 01  FS-EGRINT                      PIC XX       VALUE SPACES.            
000900*--> STATUS DEL ARCHIVO DE SALIDA DE LA CONSULTA.                         
000910 01  FS-CONBUR                      PIC XX       VALUE SPACES.            
000920*****************************************************************         
000930*               PARAMETRO DE ENTRADA (SYSIN)                    *         
000940*****************************************************************         
000950*--> TARJETA UNICA DE PARAMETRO: LA CEDULA A CONSULTAR. EL                
000960*--> OPERADOR LA COLOCA EN EL SYSIN DEL PASO DE JCL QUE LLAMA             
000970*--> A ESTE PROGRAMA. NO SE VALIDA FORMATO AQUI, SOLO SE USA              
000980*--> TAL CUAL PARA COMPARAR CONTRA LOS MAESTROS.                          
000990 01  WKS-PARM-ENTRADA.                                                    
001000     05  WKS-PARM-CEDULA            PIC X(10)    VALUE SPACES.            
001010*--> VISTA PARTIDA DE LA CEDULA RECIBIDA, USADA SOLO PARA LOS             
001020*--> MENSAJES DE DIAGNOSTICO DE CEDULA MALFORMADA EN CONSOLA              
001030 01  WKS-PARM-CEDULA-R REDEFINES WKS-PARM-ENTRADA.                        
001040     05  WKS-PARM-CED-REGION        PIC X(04).                            
001050     05  WKS-PARM-CED-CORRELATIVO   PIC X(06).                            
001060*****************************************************************         
001070*               VARIABLES DE FILE STATUS (VISTA PARTIDA)        *         
001080*****************************************************************         
001090*--> LAS DOS POSICIONES DEL FILE STATUS VISTAS POR SEPARADO.              
001100*--> LA PRIMERA ES LA CLASE DE CONDICION (0=OK, 1=AT END,                 
001110*--> 9=PERMANENTE) Y LA SEGUNDA EL DETALLE DEL ARCHIVO-IO. SE             
001120*--> USA SOLO EN LOS MENSAJES DE DIAGNOSTICO DE CONSOLA.                  
001130 01  FS-INGINT-R REDEFINES FS-INGINT.                                     
001140     05  FS-INGINT-CLASE            PIC X.                                
001150     05  FS-INGINT-DETALLE          PIC X.                                
001160*--> MISMA VISTA PARTIDA PARA EL STATUS DE EGRINT.                        
001170 01  FS-EGRINT-R REDEFINES FS-EGRINT.                                     
001180     05  FS-EGRINT-CLASE            PIC X.                                
001190     05  FS-EGRINT-DETALLE          PIC X.                                
001200*****************************************************************         
001210*               BANDERAS DE FIN DE ARCHIVO                      *         
001220*****************************************************************         
001230*--> GRUPO DE BANDERAS DE UN SOLO CARACTER CON SU 88-LEVEL. SE            
001240*--> PREFIERE "S"/"N" SOBRE VALORES BOOLEANOS NATIVOS PORQUE ASI          
001250*--> SE VEN DE UNA VEZ EN UN DUMP DE WORKING-STORAGE.                     
001260 01  WKS-SWITCHES.                                                        
001270*--> SE ENCIENDE CUANDO LA LECTURA SECUENCIAL DE INGINT LLEGA             
001280*--> A FIN DE ARCHIVO (PRIMERA PASADA DE LA CONSULTA).                    
001290     05  WKS-FIN-INGINT             PIC X        VALUE "N".               
001300         88  FIN-INGINT                          VALUE "S".               
001310*--> IGUAL QUE LA ANTERIOR PERO PARA LA SEGUNDA PASADA, SOBRE             
001320*--> EGRINT.                                                              
001330     05  WKS-FIN-EGRINT             PIC X        VALUE "N".               
001340         88  FIN-EGRINT                          VALUE "S".               
001350*--> RESERVADA PARA UNA FUTURA VARIANTE DE BUSQUEDA INDEXADA;             
001360*--> EN LA VERSION ACTUAL NO SE USA (LA VALIDACION DE ENCONTRADO          
001370*--> SE HACE CONTRA LOS CONTADORES DE RENGLONES, NO CONTRA ESTA           
001380*--> BANDERA). SE DEJA DECLARADA PARA NO ROMPER PROGRAMAS QUE YA          
001390*--> LA REFERENCIAN EN COPIAS ANTERIORES DE ESTE FUENTE.                  
001400     05  WKS-CLIENTE-ENCONTRADO     PIC X        VALUE "N".               
001410         88  CLIENTE-FUE-ENCONTRADO              VALUE "S".               
001420*****************************************************************         
001430*               CONTADORES DE TRABAJO (COMP PARA SUBINDICES)    *         
001440*****************************************************************         
001450 01  WKS-CONTADORES.                                                      
001460*--> TOTAL DE RENGLONES LEIDOS EN INGINT EN ESTA CORRIDA, SIN             
001470*--> IMPORTAR SI PERTENECEN O NO A LA CEDULA CONSULTADA.                  
001480     05  WKS-REG-LEIDOS-ING         PIC 9(07) COMP VALUE ZERO.            
001490*--> MISMO CONTEO PARA EGRINT.                                            
001500     05  WKS-REG-LEIDOS-EGR         PIC 9(07) COMP VALUE ZERO.            
001510*--> SUBINDICE DE TRABAJO PARA LAS TABLAS RESI-/RESE- DE                  
001520*--> BCRES01. SE RECARGA CON RES-CANT-INGRESOS O                          
001530*--> RES-CANT-EGRESOS ANTES DE CADA MOVE A LA TABLA.                      
001540     05  WKS-IX                     PIC 9(04) COMP VALUE ZERO.            
001550*--> RENGLONES DE LA CEDULA QUE NO ENTRARON POR HABER LLEGADO             
001560*--> YA AL TOPE DE 20 DE LA TABLA (VER BCRES01). EN LA PRACTICA           
001570*--> NO SE HA VISTO UNA CEDULA CON TANTOS RENGLONES, PERO EL              
001580*--> CONTADOR EXISTE DESDE LA SOLICITUD 0389.                             
001590     05  WKS-DESCARTADOS            PIC 9(05) COMP VALUE ZERO.            
001600*--> CODIGO DE RETORNO DEL PROGRAMA HACIA EL JCL. 00=ENCONTRADO,          
001610*--> 04=NO ENCONTRADO (VER SOLICITUD 1042).                               
001620 01  WKS-COD-RETORNO                PIC 9(02)    VALUE ZERO.              
001630     88  COD-CLIENTE-OK                          VALUE 00.                
001640     88  COD-CLIENTE-NO-ENCONTRADO               VALUE 04.                
001650*****************************************************************         
001660*               MASCARA PARA DISPLAY DE ESTADISTICAS            *         
001670*****************************************************************         
001680*--> MASCARA EDITADA CON COMAS PARA QUE LOS CONTADORES SALGAN             
001690*--> LEGIBLES EN EL DISPLAY DE CONSOLA DE 900-ESTADISTICAS.               
001700 01  WKS-MASCARA                    PIC ZZZ,ZZ9.                          
001710 PROCEDURE DIVISION.                                                      
001720*****************************************************************         
001730*                S E C C I O N   P R I N C I P A L              *         
001740*****************************************************************         
001750 000-MAIN SECTION.                                                        
001760*--> SECUENCIA FIJA DE CUATRO PASOS: ABRIR, CONSULTAR, REPORTAR           
001770*--> ESTADISTICAS Y CERRAR. EL RETURN-CODE QUE RECIBE EL JCL ES           
001780*--> EXACTAMENTE EL WKS-COD-RETORNO QUE DEJO LA CONSULTA, PARA            
001790*--> QUE LOS PASOS SIGUIENTES DEL JOB PUEDAN CONDICIONARSE A EL.          
001800     PERFORM 100-APERTURA-ARCHIVOS                                        
001810     PERFORM 200-PROCESA-CONSULTA                                         
001820     PERFORM 900-ESTADISTICAS                                             
001830     PERFORM 990-CIERRA-ARCHIVOS                                          
001840     MOVE WKS-COD-RETORNO TO RETURN-CODE                                  
001850     STOP RUN.                                                            
001860 000-MAIN-E. EXIT.                                                        
001870                                                                          
001880*--> ABRE LOS DOS MAESTROS DE ENTRADA Y EL ARCHIVO DE SALIDA.             
001890*--> EL ACCEPT DE LA CEDULA VA PRIMERO PORQUE SI EL OPERADOR              
001900*--> OLVIDA LA TARJETA DE SYSIN PREFERIMOS VERLO EN LOS                   
001910*--> MENSAJES DE ERROR DE APERTURA ANTES QUE EN UN ABORT MAS              
001920*--> ADELANTE EN LA BUSQUEDA.                                             
001930 100-APERTURA-ARCHIVOS SECTION.                                           
001940     ACCEPT WKS-PARM-ENTRADA FROM SYSIN                                   
001950     OPEN INPUT  INGINT                                                   
001960          INPUT  EGRINT                                                   
001970          OUTPUT CONBUR                                                   
001980*--> SI CUALQUIERA DE LOS TRES ARCHIVOS NO ABRIO LIMPIO SE                
001990*--> ABANDONA LA CORRIDA DE UNA VEZ; NO TIENE SENTIDO SEGUIR A            
002000*--> UNA CONSULTA CON UN MAESTRO QUE NO PUDO ABRIRSE.                     
002010     IF FS-INGINT NOT = "00" OR FS-EGRINT NOT = "00"                      
002020                            OR FS-CONBUR NOT = "00"                       
002030        DISPLAY "====================================="                   
002040                UPON CONSOLE                                              
002050        DISPLAY "BCCNS01 - ERROR AL ABRIR ARCHIVOS"                       
002060                UPON CONSOLE                                              
002070        DISPLAY "FS-INGINT: " FS-INGINT "  FS-EGRINT: " FS-EGRINT         
002080                UPON CONSOLE                                              
002090        DISPLAY "FS-CONBUR: " FS-CONBUR                                   
002100                UPON CONSOLE                                              
002110        DISPLAY "====================================="                   
002120                UPON CONSOLE                                              
002130*--> RETURN-CODE 91 ES LA CONVENCION DEL DEPARTAMENTO PARA                
002140*--> "ERROR DE APERTURA DE ARCHIVOS", DISTINTA DEL 04 DE                  
002150*--> CLIENTE-NO-ENCONTRADO PARA QUE EL OPERADOR NO CONFUNDA               
002160*--> UNA FALLA TECNICA CON UNA CONSULTA SIN RESULTADOS.                   
002170        MOVE 91 TO RETURN-CODE                                            
002180        STOP RUN                                                          
002190     END-IF.                                                              
002200 100-APERTURA-ARCHIVOS-E. EXIT.                                           
002210                                                                          
002220*--> CONTROLA LAS DOS BUSQUEDAS, LA VALIDACION Y LA ESCRITURA.            
002230*--> EL INITIALIZE DEJA EL REGISTRO DE SALIDA EN BLANCOS/CEROS            
002240*--> ANTES DE ARMARLO, PORQUE BCRES01 TRAE TABLAS OCCURS CUYO             
002250*--> CONTENIDO ANTERIOR NO DEBE SOBREVIVIR DE UNA CORRIDA A OTRA.         
002260 200-PROCESA-CONSULTA SECTION.                                            
002270     INITIALIZE REG-CONSULTA-BURO                                         
002280     MOVE WKS-PARM-CEDULA TO RES-CEDULA-CLIENTE                           
002290     PERFORM 210-BUSCA-INGRESOS                                           
002300     PERFORM 220-BUSCA-EGRESOS                                            
002310     PERFORM 240-VALIDA-NO-ENCONTRADO                                     
002320     IF COD-CLIENTE-OK                                                    
002330        PERFORM 230-RESUELVE-NOMBRE                                       
002340        PERFORM 250-ESCRIBE-RESPUESTA                                     
002350     END-IF.                                                              
002360 200-PROCESA-CONSULTA-E. EXIT.                                            
002370                                                                          
002380*--> RECORRE INGINT COMPLETO, ACUMULANDO LOS RENGLONES DE LA              
002390*--> CEDULA PEDIDA. EL MAESTRO SE TRATA AQUI COMO SECUENCIAL,             
002400*--> POR LO QUE SE EXPLORA DE PRINCIPIO A FIN EN CADA CONSULTA;           
002410*--> NO HAY INDICE POR CEDULA EN INGINT, ASI QUE ESTE BARRIDO             
002420*--> COMPLETO ES EL UNICO CAMINO DISPONIBLE EN ESTA VERSION.              
002430 210-BUSCA-INGRESOS SECTION.                                              
002440     READ INGINT                                                          
002450          AT END SET FIN-INGINT TO TRUE                                   
002460     END-READ                                                             
002470     PERFORM 211-EVALUA-UN-INGRESO UNTIL FIN-INGINT.                      
002480 210-BUSCA-INGRESOS-E. EXIT.                                              
002490*--> LA LECTURA INICIAL FUERA DEL PERFORM UNTIL ES EL PATRON              
002500*--> CLASICO DE "LEE ANTES DE PROCESAR" PARA QUE UN MAESTRO               
002510*--> VACIO NO ENTRE NI UNA VEZ AL CUERPO DE 211.                          
002520                                                                          
002530*--> COMPARA UN RENGLON DE INGINT CONTRA LA CEDULA PEDIDA Y, SI           
002540*--> COINCIDE Y HAY CUPO EN LA TABLA RESI- DE BCRES01, COPIA              
002550*--> CAMPO POR CAMPO AL RENGLON WKS-IX DE LA TABLA. SE COPIA              
002560*--> CAMPO A CAMPO (EN VEZ DE UN MOVE DE GRUPO COMPLETO) PORQUE           
002570*--> LA TABLA RESI- NO ES UNA REDEFINICION EXACTA DEL LAYOUT DE           
002580*--> INGRESO-INTERNO, SOLO COMPARTE LOS MISMOS NOMBRES DE CAMPO.          
002590 211-EVALUA-UN-INGRESO SECTION.                                           
002600     ADD 1 TO WKS-REG-LEIDOS-ING                                          
002610     IF ING-CEDULA-CLIENTE = WKS-PARM-CEDULA                              
002620        IF RES-CANT-INGRESOS < 20                                         
002630           ADD 1 TO RES-CANT-INGRESOS                                     
002640           MOVE RES-CANT-INGRESOS TO WKS-IX                               
002650*--> EL PRIMER MOVE ES UN GRUPO COMPLETO SOLO PARA LA CEDULA,             
002660*--> POR COINCIDIR LAS DOS DEFINICIONES EN ESE PUNTO; EL RESTO            
002670*--> DEL RENGLON SE COPIA CAMPO A CAMPO A CONTINUACION.                   
002680           MOVE REG-INGRESO-INTERNO                                       
002690                          TO RESI-CEDULA-CLIENTE (WKS-IX)                 
002700           MOVE ING-NOMBRES            TO RESI-NOMBRES (WKS-IX)           
002710           MOVE ING-INSTITUCION-BANCARIA                                  
002720                          TO RESI-INSTITUCION-BANCARIA (WKS-IX)           
002730           MOVE ING-PRODUCTO           TO RESI-PRODUCTO (WKS-IX)          
002740           MOVE ING-SALDO-PROMEDIO-MES                                    
002750                          TO RESI-SALDO-PROMEDIO-MES (WKS-IX)             
002760           MOVE ING-NUMERO-CUENTA                                         
002770                          TO RESI-NUMERO-CUENTA (WKS-IX)                  
002780           MOVE ING-FECHA-REGISTRO                                        
002790                          TO RESI-FECHA-REGISTRO (WKS-IX)                 
002800           MOVE ING-FECHA-ACTUALIZACION                                   
002810                          TO RESI-FECHA-ACTUALIZACION (WKS-IX)            
002820           MOVE ING-VERSION            TO RESI-VERSION (WKS-IX)           
002830        ELSE                                                              
002840           ADD 1 TO WKS-DESCARTADOS                                       
002850        END-IF                                                            
002860     END-IF                                                               
002870     READ INGINT                                                          
002880          AT END SET FIN-INGINT TO TRUE                                   
002890     END-READ.                                                            
002900 211-EVALUA-UN-INGRESO-E. EXIT.                                           
002910                                                                          
002920*--> MISMA LOGICA DE 210/211 PERO SOBRE EL MAESTRO DE EGRESOS.            
002930*--> CORRE COMO SEGUNDA PASADA COMPLETAMENTE INDEPENDIENTE DE             
002940*--> LA PASADA DE INGRESOS (VER SOLICITUD 1588 EN EL CAMBIO DE            
002950*--> CABECERA: ANTES DE ESA CORRECCION LAS DOS LECTURAS                   
002960*--> COMPARTIAN POR ERROR UN SOLO PUNTERO DE ARCHIVO).                    
002970 220-BUSCA-EGRESOS SECTION.                                               
002980     READ EGRINT                                                          
002990          AT END SET FIN-EGRINT TO TRUE                                   
003000     END-READ                                                             
003010     PERFORM 221-EVALUA-UN-EGRESO UNTIL FIN-EGRINT.                       
003020 220-BUSCA-EGRESOS-E. EXIT.                                               
003030                                                                          
003040*--> MISMA MECANICA DE 211-EVALUA-UN-INGRESO, AHORA SOBRE UN              
003050*--> RENGLON DE EGRINT Y LA TABLA RESE- DE BCRES01. INCLUYE EL            
003060*--> CAMPO MORA-ULT-TRES-MESES AGREGADO POR LA SOLICITUD 0512.            
003070 221-EVALUA-UN-EGRESO SECTION.                                            
003080     ADD 1 TO WKS-REG-LEIDOS-EGR                                          
003090     IF EGR-CEDULA-CLIENTE = WKS-PARM-CEDULA                              
003100        IF RES-CANT-EGRESOS < 20                                          
003110           ADD 1 TO RES-CANT-EGRESOS                                      
003120           MOVE RES-CANT-EGRESOS TO WKS-IX                                
003130*--> AQUI SI SE COPIA CAMPO A CAMPO DESDE EL PRIMER MOVE PORQUE           
003140*--> RESE-CEDULA-CLIENTE NO COINCIDE DE GRUPO CON EGRESO-INTERNO          
003150*--> (LA TABLA RESE- INTERCALA EL CAMPO MORA ANTES DE LAS                 
003160*--> FECHAS, A DIFERENCIA DEL LAYOUT DE EGRINT).                          
003170           MOVE EGR-CEDULA-CLIENTE                                        
003180                          TO RESE-CEDULA-CLIENTE (WKS-IX)                 
003190           MOVE EGR-NOMBRES            TO RESE-NOMBRES (WKS-IX)           
003200           MOVE EGR-INSTITUCION-BANCARIA                                  
003210                          TO RESE-INSTITUCION-BANCARIA (WKS-IX)           
003220           MOVE EGR-PRODUCTO           TO RESE-PRODUCTO (WKS-IX)          
003230           MOVE EGR-SALDO-PENDIENTE                                       
003240                          TO RESE-SALDO-PENDIENTE (WKS-IX)                
003250           MOVE EGR-MESES-PENDIENTES                                      
003260                          TO RESE-MESES-PENDIENTES (WKS-IX)               
003270           MOVE EGR-CUOTA-PAGO         TO RESE-CUOTA-PAGO (WKS-IX)        
003280           MOVE EGR-MORA               TO RESE-MORA (WKS-IX)              
003290           MOVE EGR-MORA-ULT-TRES-MESES                                   
003300                          TO RESE-MORA-ULT-TRES-MESES (WKS-IX)            
003310           MOVE EGR-FECHA-REGISTRO                                        
003320                          TO RESE-FECHA-REGISTRO (WKS-IX)                 
003330           MOVE EGR-FECHA-ACTUALIZACION                                   
003340                          TO RESE-FECHA-ACTUALIZACION (WKS-IX)            
003350           MOVE EGR-VERSION            TO RESE-VERSION (WKS-IX)           
003360        ELSE                                                              
003370           ADD 1 TO WKS-DESCARTADOS                                       
003380        END-IF                                                            
003390     END-IF                                                               
003400     READ EGRINT                                                          
003410          AT END SET FIN-EGRINT TO TRUE                                   
003420     END-READ.                                                            
003430 221-EVALUA-UN-EGRESO-E. EXIT.                                            
003440                                                                          
003450*--> NOMBRE DEL PRIMER INGRESO SI EXISTE; SI NO, EL DEL PRIMER            
003460*--> EGRESO. LA VALIDACION DE NO-ENCONTRADO YA GARANTIZA QUE              
003470*--> AL MENOS UNA DE LAS DOS LISTAS TRAE RENGLONES, POR LO QUE            
003480*--> EL ELSE SIEMPRE ENCUENTRA ALGO EN RESE-NOMBRES (1).                  
003490*--> SE PREFIERE EL NOMBRE DE INGRESOS PORQUE EN ESTE BURO LAS            
003500*--> CUENTAS DE AHORRO SUELEN LLEVAR EL NOMBRE MAS COMPLETO DEL           
003510*--> TITULAR; EL DE TARJETAS/PRESTAMOS A VECES VIENE ABREVIADO.           
003520 230-RESUELVE-NOMBRE SECTION.                                             
003530     IF RES-CANT-INGRESOS > 0                                             
003540        MOVE RESI-NOMBRES (1) TO RES-NOMBRE-CLIENTE                       
003550     ELSE                                                                 
003560        MOVE RESE-NOMBRES (1) TO RES-NOMBRE-CLIENTE                       
003570     END-IF.                                                              
003580 230-RESUELVE-NOMBRE-E. EXIT.                                             
003590                                                                          
003600*--> CLIENTE NO ENCONTRADO EN EL BURO INTERNO CUANDO NINGUNA DE           
003610*--> LAS DOS LISTAS TRAE RENGLONES. CONDICION TERMINAL: NO SE             
003620*--> ESCRIBE REGISTRO DE RESPUESTA Y EL CODIGO 04 LE AVISA AL             
003630*--> PASO SIGUIENTE DEL JCL QUE NO HUBO NADA QUE REPORTAR (VER            
003640*--> SOLICITUD 1042, ANTES ESTE CASO SE CONFUNDIA CON UN ERROR).          
003650 240-VALIDA-NO-ENCONTRADO SECTION.                                        
003660     IF RES-CANT-INGRESOS = 0 AND RES-CANT-EGRESOS = 0                    
003670        MOVE 04 TO WKS-COD-RETORNO                                        
003680        DISPLAY "BCCNS01 - CLIENTE NO ENCONTRADO EN BURO: "               
003690                 WKS-PARM-CEDULA UPON CONSOLE                             
003700     ELSE                                                                 
003710        MOVE 00 TO WKS-COD-RETORNO                                        
003720     END-IF.                                                              
003730 240-VALIDA-NO-ENCONTRADO-E. EXIT.                                        
003740                                                                          
003750*--> ESCRIBE EL UNICO REGISTRO DE RESPUESTA DE LA CORRIDA. SE             
003760*--> LLEGA AQUI SOLO CUANDO COD-CLIENTE-OK, ASI QUE SIEMPRE HAY           
003770*--> ALGO VALIDO EN REG-CONSULTA-BURO PARA ESCRIBIR.                      
003780 250-ESCRIBE-RESPUESTA SECTION.                                           
003790     WRITE REG-CONSULTA-BURO                                              
003800*--> UN ERROR DE ESCRITURA AQUI SOLO SE AVISA POR CONSOLA; NO             
003810*--> SE DETIENE LA CORRIDA PORQUE YA NO HAY MAS TRABAJO                   
003820*--> PENDIENTE DESPUES DE ESTE PARRAFO (UNA SOLA CEDULA POR               
003830*--> EJECUCION).                                                          
003840     IF FS-CONBUR NOT = "00"                                              
003850        DISPLAY "BCCNS01 - ERROR AL ESCRIBIR CONBUR, STATUS: "            
003860                 FS-CONBUR UPON CONSOLE                                   
003870     END-IF.                                                              
003880 250-ESCRIBE-RESPUESTA-E. EXIT.                                           
003890                                                                          
003900*--> RESUMEN DE FIN DE CORRIDA PARA LA BITACORA DE OPERACIONES.           
003910*--> LOS TRES CONTADORES Y EL CODIGO DE RETORNO QUEDAN EN EL              
003920*--> SYSOUT DEL PASO PARA QUE EL OPERADOR DE TURNO PUEDA                  
003930*--> CONFIRMAR DE UN VISTAZO QUE LA CONSULTA CORRIO COMPLETA.             
003940 900-ESTADISTICAS SECTION.                                                
003950     DISPLAY "*****************************************"                  
003960             UPON CONSOLE                                                 
003970     MOVE WKS-REG-LEIDOS-ING TO WKS-MASCARA                               
003980     DISPLAY "REGISTROS LEIDOS EN INGINT:  " WKS-MASCARA                  
003990             UPON CONSOLE                                                 
004000     MOVE WKS-REG-LEIDOS-EGR TO WKS-MASCARA                               
004010     DISPLAY "REGISTROS LEIDOS EN EGRINT:  " WKS-MASCARA                  
004020             UPON CONSOLE                                                 
004030     MOVE WKS-DESCARTADOS TO WKS-MASCARA                                  
004040     DISPLAY "RENGLONES DESCARTADOS (TOPE):" WKS-MASCARA                  
004050             UPON CONSOLE                                                 
004060*--> EL CODIGO DE RETORNO SE MUESTRA SIN EDITAR (DOS DIGITOS              
004070*--> CRUDOS) PORQUE EL OPERADOR YA LO CONOCE DE MEMORIA: 00 O 04.         
004080     DISPLAY "CODIGO DE RETORNO:           " WKS-COD-RETORNO              
004090             UPON CONSOLE                                                 
004100     DISPLAY "*****************************************"                  
004110             UPON CONSOLE.                                                
004120 900-ESTADISTICAS-E. EXIT.                                                
004130                                                                          
004140*--> CIERRE ORDENADO DE LOS TRES ARCHIVOS ANTES DEL STOP RUN.             
004150*--> NO SE REVISA EL FILE STATUS DEL CLOSE: SI EL CIERRE FALLA            
004160*--> AQUI EL PROBLEMA ES DEL SISTEMA OPERATIVO, NO DEL PROGRAMA,          
004170*--> Y LA CORRIDA YA TERMINO SU TRABAJO UTIL.                             
004180 990-CIERRA-ARCHIVOS SECTION.                                             
004190     CLOSE INGINT EGRINT CONBUR.                                          
004200 990-CIERRA-ARCHIVOS-E. EXIT.                                             
