000010*****************************************************************         
000020*         COPY BCRES01 - RESPUESTA CONSULTA DE BURO             *         
000030*****************************************************************         
000040*    REGISTRO DE SALIDA DE LA CONSULTA POR CEDULA. AGRUPA LOS   *         
000050*    INGRESOS Y EGRESOS INTERNOS ENCONTRADOS PARA EL CLIENTE.   *         
000060*    TOPE DE 20 RENGLONES POR LISTA, SUFICIENTE PARA EL VOLUMEN *         
000070*    DE PRODUCTOS INTERNOS DE UN CLIENTE EN ESTA FASE DEL BURO. *         
000080*    LAS LISTAS EXTERNAS QUEDAN RESERVADAS - EL BURO EXTERNO NO *         
000090*    ESTA INTEGRADO EN ESTA FASE.                                *        
000100*****************************************************************         
000110*  FECHA     PROGRAMADOR      DESCRIPCION                      *          
000120*  --------- ---------------- -------------------------------- *          
000130*  14/02/1994 LCAS (LCAS)     CREACION DEL LAYOUT ORIGINAL      *         
000140*  28/01/1999 MPER (MPER)     REVISION Y2K - SIN CAMBIO DE PIC  *         
000150 01  REG-CONSULTA-BURO.                                                   
000160     05  RES-CEDULA-CLIENTE         PIC X(10).                            
000170     05  RES-NOMBRE-CLIENTE         PIC X(60).                            
000180     05  RES-CANT-INGRESOS          PIC 9(02) COMP-3 VALUE ZERO.          
000190     05  RES-CANT-EGRESOS           PIC 9(02) COMP-3 VALUE ZERO.          
000200     05  RES-INGRESOS-INTERNOS OCCURS 20 TIMES.                           
000210         10  RESI-CEDULA-CLIENTE       PIC X(10).                         
000220         10  RESI-NOMBRES              PIC X(60).                         
000230         10  RESI-INSTITUCION-BANCARIA PIC X(40).                         
000240         10  RESI-PRODUCTO             PIC X(30).                         
000250         10  RESI-SALDO-PROMEDIO-MES   PIC S9(07)V9(02) COMP-3.           
000260         10  RESI-NUMERO-CUENTA        PIC X(15).                         
000270         10  RESI-FECHA-REGISTRO       PIC 9(08).                         
000280         10  RESI-FECHA-ACTUALIZACION  PIC 9(08).                         
000290         10  RESI-VERSION              PIC 9(09) COMP-3.                  
000300         10  FILLER                    PIC X(10).                         
000310     05  RES-EGRESOS-INTERNOS  OCCURS 20 TIMES.                           
000320         10  RESE-CEDULA-CLIENTE       PIC X(10).                         
000330         10  RESE-NOMBRES              PIC X(60).                         
000340         10  RESE-INSTITUCION-BANCARIA PIC X(40).                         
000350         10  RESE-PRODUCTO             PIC X(20).                         
000360         10  RESE-SALDO-PENDIENTE      PIC S9(07)V9(02) COMP-3.           
000370         10  RESE-MESES-PENDIENTES     PIC S9(03) COMP-3.                 
000380         10  RESE-CUOTA-PAGO           PIC S9(05)V9(02) COMP-3.           
000390         10  RESE-MORA                 PIC X(02).                         
000400         10  RESE-MORA-ULT-TRES-MESES  PIC X(02).                         
000410         10  RESE-FECHA-REGISTRO       PIC 9(08).                         
000420         10  RESE-FECHA-ACTUALIZACION  PIC 9(08).                         
000430         10  RESE-VERSION              PIC 9(09) COMP-3.                  
000440         10  FILLER                    PIC X(08).                         
000450*--> RESERVADO PARA INTEGRACION CON BURO EXTERNO (FASE FUTURA) -          
000460*--> INGRESOS-EXTERNOS / EGRESOS-EXTERNOS SIEMPRE EN CERO AQUI.           
000470     05  RES-CANT-INGRESOS-EXT      PIC 9(02) COMP-3 VALUE ZERO.          
000480     05  RES-CANT-EGRESOS-EXT       PIC 9(02) COMP-3 VALUE ZERO.          
000490     05  FILLER                     PIC X(30).                            
