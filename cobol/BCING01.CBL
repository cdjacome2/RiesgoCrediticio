000010*****************************************************************         
000020*              COPY BCING01 - MAESTRO INGRESOS INTERNO          *         
000030*****************************************************************         
000040*    BURO CREDITICIO INTERNO - FUENTES DE INGRESO DEL CLIENTE   *         
000050*    (CUENTAS DE AHORRO Y DEMAS PRODUCTOS CON SALDO PROMEDIO)   *         
000060*    LLAVE LOGICA: ING-CEDULA-CLIENTE (MAESTRO AGRUPADO POR     *         
000070*    CEDULA EN EL SISTEMA DE ORIGEN; EN ESTE LOTE SE TRATA      *         
000080*    COMO ARCHIVO SECUENCIAL).                                  *         
000090*****************************************************************         
000100*  FECHA     PROGRAMADOR      DESCRIPCION                      *          
000110*  --------- ---------------- -------------------------------- *          
000120*  12/03/1985 RGOM (RGOM)     CREACION DEL LAYOUT ORIGINAL      *         
000130*  04/11/1991 LCAS (LCAS)     SE AGREGA VERSION DE REGISTRO     *         
000140*  28/01/1999 MPER (MPER)     REVISION Y2K - FECHAS A CCYYMMDD  *         
000150 01  REG-INGRESO-INTERNO.                                                 
000160     05  ING-CEDULA-CLIENTE         PIC X(10).                            
000170     05  ING-NOMBRES                PIC X(60).                            
000180     05  ING-INSTITUCION-BANCARIA   PIC X(40).                            
000190     05  ING-PRODUCTO               PIC X(30).                            
000200     05  ING-SALDO-PROMEDIO-MES     PIC S9(07)V9(02) COMP-3.              
000210     05  ING-NUMERO-CUENTA          PIC X(15).                            
000220     05  ING-FECHA-REGISTRO         PIC 9(08).                            
000230     05  ING-FECHA-ACTUALIZACION    PIC 9(08).                            
000240     05  ING-VERSION                PIC 9(09) COMP-3.                     
000250     05  FILLER                     PIC X(10).                            
