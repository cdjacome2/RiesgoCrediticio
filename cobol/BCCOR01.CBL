000010*****************************************************************         
000020*              COPY BCCOR01 - REGISTRO CLIENTE CORE             *         
000030*****************************************************************         
000040*    REFERENCIA DE SOLO LECTURA AL REGISTRO MAESTRO DE          *         
000050*    CLIENTES DEL SISTEMA CORE. EN PRODUCCION ESTE ARCHIVO       *        
000060*    LLEGA POR INTERFAZ DEL CORE; AQUI SE TRATA COMO ENTRADA    *         
000070*    SECUENCIAL PLANA PARA EL LOTE DE SINCRONIZACION Y CONTEO.  *         
000080*    SOLO SE PROCESAN REGISTROS CON COR-TIPO-ENTIDAD = PERSONA. *         
000090*****************************************************************         
000100*  FECHA     PROGRAMADOR      DESCRIPCION                      *          
000110*  --------- ---------------- -------------------------------- *          
000120*  05/05/1988 RGOM (RGOM)     CREACION DEL LAYOUT ORIGINAL      *         
000130*  28/01/1999 MPER (MPER)     REVISION Y2K - SIN CAMBIO DE PIC  *         
000140 01  REG-CLIENTE-CORE.                                                    
000150     05  COR-NUMERO-IDENTIFICACION PIC X(10).                             
000160     05  COR-NOMBRE                PIC X(60).                             
000170     05  COR-TIPO-ENTIDAD          PIC X(10).                             
000180         88  COR-ES-PERSONA                 VALUE "PERSONA".              
000190     05  FILLER                    PIC X(10).                             
